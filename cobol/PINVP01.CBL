000100******************************************************************
000200* FECHA       : 14/03/1989                                       *
000300* PROGRAMADOR : HECTOR C. MORALES (HCM)                          *
000400* APLICACION  : BANCA DE INVERSION                               *
000500* PROGRAMA    : PINVP01                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CALCULA LA PROYECCION DE UN ESCENARIO DE         *
000800*             : INVERSION A INTERES COMPUESTO (MONTO INICIAL,    *
000900*             : APORTES PERIODICOS Y FRECUENCIA DE CAPITALIZA-   *
001000*             : CION), PRODUCIENDO RESUMEN, CEDULA ANUAL, CEDULA *
001100*             : MENSUAL, EXPORTACION CSV Y REPORTE IMPRESO.      *
001200* ARCHIVOS    : ESCNFILE=E,RESMFILE=S,ANCSFILE=S,MNCSFILE=S,     *
001300*             : REPTFILE=S,RECHFILE=S                            *
001400* ACCION (ES) : E=ENTRADA, S=SALIDA                              *
001500* INSTALADO   : 22/03/1989                                       *
001600* BPM/RATIONAL: 118402                                           *
001700* NOMBRE      : PROYECCION DE INVERSION A INTERES COMPUESTO      *
001800******************************************************************
001900*--------------------------------------------------------------*
002000*    PROGRAMA UNICO, SIN SUBPROGRAMAS CALLED.  TODAS LAS        *
002100*    REGLAS DE VALIDACION, EL MOTOR DE CALCULO, LOS REPORTES    *
002200*    IMPRESOS Y LA EXPORTACION CSV RESIDEN EN ESTE FUENTE       *
002300*    (VER LA BITACORA DE CAMBIOS MAS ABAJO PARA EL HISTORIAL)   *
002400*--------------------------------------------------------------*
002500 IDENTIFICATION DIVISION.
002600 PROGRAM-ID.                    PINVP01.
002700 AUTHOR.                        HECTOR C. MORALES.
002800 INSTALLATION.                  BANCA DE INVERSION - DEPARTAMENTO
002900                                 DE SISTEMAS.
003000 DATE-WRITTEN.                  14/03/1989.
003100 DATE-COMPILED.
003200 SECURITY.                      CONFIDENCIAL - USO INTERNO
003300                                 UNICAMENTE.
003400******************************************************************
003500*                B I T A C O R A   D E   C A M B I O S           *
003600******************************************************************
003700* 14/03/1989 HCM  118402  VERSION ORIGINAL.  CALCULA LA          *PI118402
003800*                         PROYECCION DE UN ESCENARIO A INTERES   *
003900*                         COMPUESTO Y PRODUCE LA CEDULA ANUAL.   *
004000* 02/08/1991 HCM  119055  SE AGREGA LA CEDULA MENSUAL Y EL       *PI119055
004100*                         ARCHIVO DE ESCENARIOS RECHAZADOS       *
004200*                         (RECHFILE) CON EL MOTIVO DE RECHAZO.   *
004300* 17/05/1994 JOLA 120233  SE AGREGA EL PRORRATEO DE APORTES      *PI120233
004400*                         PERIODICOS CON FRECUENCIA PROPIA       *
004500*                         (TRACKER DE APORTE POR PERIODO).       *
004600* 09/11/1998 HCM  118477  REVISION PARA EL CAMBIO DE SIGLO.  SE  *PI118477
004700*                         AMPLIA LA FECHA DE CORRIDA A AAAAMMDD  *
004800*                         EN LOS CAMPOS DE CONTROL INTERNOS.     *
004900* 21/06/2007 PEDR 224410  SE AMPLIAN LOS MONTOS DE RESULTADOS A  *PI224410
005000*                         S9(13) Y SE AGREGA LA EXPORTACION CSV  *
005100*                         ANUAL Y MENSUAL PARA BANCA ELECTRONICA.*
005200* 14/09/2011 MRSG 231870  SE AGREGA LA MONEDA DEL ESCENARIO Y LA *PI231870
005300*                         TABLA DE SIMBOLOS PARA EL ENCABEZADO   *
005400*                         DEL REPORTE IMPRESO.                  *
005500* 03/04/2015 LQRZ 238104  AUDITORIA DETECTO QUE UN ESCENARIO CON *PI238104
005600*                         MOMENTO DE APORTE O MONEDA EN BLANCO   *
005700*                         PASABA LA VALIDACION DE CAMPOS PRESEN- *
005800*                         TES.  SE AGREGAN AMBOS CAMPOS A LA     *
005900*                         REGLA 1 (221-VALIDAR-CAMPOS-PRESENTES).*
006000* 19/11/2016 LQRZ 239981  SE AMPLIA LA DOCUMENTACION INTERNA DEL *PI239981
006100*                         PROGRAMA (WORKING-STORAGE Y PROCEDURE  *
006200*                         DIVISION) PARA FACILITAR SU SOPORTE,   *
006300*                         SIN CAMBIOS DE LOGICA DE CALCULO.      *
006400******************************************************************
006500 ENVIRONMENT DIVISION.
006600*--------------------------------------------------------------*
006700*    AMBIENTE DE LA CORRIDA: DEFINE EL DISPOSITIVO DE SALTO     *
006800*    DE FORMULARIO Y LOS SEIS ARCHIVOS DE LA PROYECCION         *
006900*--------------------------------------------------------------*
007000 CONFIGURATION SECTION.
007100 SPECIAL-NAMES.
007200*--------------------------------------------------------------*
007300*    C01 HABILITA EL SALTO A TOPE DE FORMULARIO PARA EL        *
007400*    ENCABEZADO DE CADA ESCENARIO EN REPTFILE                  *
007500*--------------------------------------------------------------*
007600     C01 IS TOP-OF-FORM.
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007900******************************************************************
008000*              A R C H I V O S   D E   E N T R A D A
008100******************************************************************
008200     SELECT ESCN-FILE  ASSIGN   TO ESCNFILE
008300*   ESCNFILE: ESCENARIOS DE INVERSION A PROYECTAR                 *
008400            ORGANIZATION        IS LINE SEQUENTIAL
008500            FILE STATUS         IS FS-ESCN.
008600******************************************************************
008700*              A R C H I V O S   D E   S A L I D A
008800******************************************************************
008900     SELECT RESM-FILE  ASSIGN   TO RESMFILE
009000*   RESMFILE: RESUMEN DE RESULTADOS POR ESCENARIO                 *
009100            ORGANIZATION        IS LINE SEQUENTIAL
009200            FILE STATUS         IS FS-RESM.
009300     SELECT ANUAL-CSV  ASSIGN   TO ANCSFILE
009400*   ANCSFILE: EXPORTACION CSV DE LA CEDULA ANUAL                  *
009500            ORGANIZATION        IS LINE SEQUENTIAL
009600            FILE STATUS         IS FS-ANCS.
009700     SELECT MENS-CSV   ASSIGN   TO MNCSFILE
009800*   MNCSFILE: EXPORTACION CSV DE LA CEDULA MENSUAL                *
009900            ORGANIZATION        IS LINE SEQUENTIAL
010000            FILE STATUS         IS FS-MNCS.
010100     SELECT REPT-FILE  ASSIGN   TO REPTFILE
010200*   REPTFILE: REPORTE IMPRESO DE CEDULAS ANUAL/MENSUAL            *
010300            ORGANIZATION        IS LINE SEQUENTIAL
010400            FILE STATUS         IS FS-REPT.
010500     SELECT RECH-FILE  ASSIGN   TO RECHFILE
010600*   RECHFILE: ESCENARIOS QUE NO PASARON LA VALIDACION             *
010700            ORGANIZATION        IS LINE SEQUENTIAL
010800            FILE STATUS         IS FS-RECH.
010900
011000 DATA DIVISION.
011100 FILE SECTION.
011200*1 -->ESCENARIOS DE INVERSION A PROYECTAR
011300*REGISTRO LEIDO DE ESCNFILE: UN ESCENARIO DE INVERSION
011400*POR REGISTRO, A VALIDAR ANTES DE PROYECTAR
011500 FD  ESCN-FILE.
011600     COPY PIESCN1.
011700
011800*2 -->RESUMEN DE RESULTADOS POR ESCENARIO VALIDO
011900*REGISTRO ESCRITO EN RESMFILE: RESUMEN FINAL DE UN
012000*ESCENARIO VALIDO (SALDO FINAL, APORTES E INTERES)
012100 FD  RESM-FILE.
012200     COPY PIRESM1.
012300
012400*3 -->EXPORTACION CSV DE LA CEDULA ANUAL
012500*REGISTRO VARIABLE DE TEXTO, UNA LINEA CSV POR RENGLON
012600*DE LA CEDULA ANUAL (ENCABEZADO O DETALLE)
012700 FD  ANUAL-CSV.
012800 01  REG-ANUAL-CSV.
012900     05  ANCS-LINEA-TEXTO           PIC X(130).
013000     05  FILLER                     PIC X(02).
013100
013200*4 -->EXPORTACION CSV DE LA CEDULA MENSUAL
013300*REGISTRO VARIABLE DE TEXTO, UNA LINEA CSV POR RENGLON
013400*DE LA CEDULA MENSUAL (ENCABEZADO O DETALLE)
013500 FD  MENS-CSV.
013600 01  REG-MENSUAL-CSV.
013700     05  MNCS-LINEA-TEXTO           PIC X(130).
013800     05  FILLER                     PIC X(02).
013900
014000*5 -->REPORTE IMPRESO DE CEDULAS ANUAL Y MENSUAL
014100*REGISTRO DE IMPRESION DE 132 POSICIONES (131 DE TEXTO
014200*MAS EL BYTE DE CONTROL DE FORMULARIO)
014300 FD  REPT-FILE.
014400 01  REG-REPORTE.
014500     05  REPT-LINEA-TEXTO           PIC X(131).
014600     05  FILLER                     PIC X(01).
014700
014800*6 -->ESCENARIOS QUE NO PASARON LA VALIDACION DE ENTRADA
014900*REGISTRO ESCRITO EN RECHFILE: EL ID DEL ESCENARIO QUE NO
015000*PASO ALGUNA REGLA DE VALIDACION JUNTO CON EL MOTIVO DE RECHAZO
015100 FD  RECH-FILE.
015200     COPY PIRECH1.
015300
015400 WORKING-STORAGE SECTION.
015500******************************************************************
015600*               C A M P O S    D E    T R A B A J O              *
015700******************************************************************
015800 01  WKS-CAMPOS-DE-TRABAJO.
015900*--------------------------------------------------------------*
016000*    NOMBRE DEL PROGRAMA, USADO EN MENSAJES DE ERROR Y TRAZAS  *
016100*    (VALOR FIJO, NO SE MODIFICA DURANTE LA CORRIDA)           *
016200*--------------------------------------------------------------*
016300     02  WKS-PROGRAMA               PIC X(08)  VALUE "PINVP01".
016400*--------------------------------------------------------------*
016500*    INDICADOR DE FIN DE ARCHIVO DE ESCENARIOS (ESCNFILE)      *
016600*    (88 WKS-END-ESCN SE ENCIENDE AL LLEGAR A FIN DE FILE)     *
016700*--------------------------------------------------------------*
016800     02  WKS-FIN-ESCN               PIC 9(01)  VALUE ZEROS.
016900         88  WKS-END-ESCN                       VALUE 1.
017000*--------------------------------------------------------------*
017100*    INDICADOR DE RESULTADO DE LA VALIDACION DEL ESCENARIO     *
017200*    ACTUAL (0=VALIDO, SE PROCESA; 1=RECHAZADO, VER 220)       *
017300*--------------------------------------------------------------*
017400     02  WKS-ESCENARIO-VALIDO       PIC 9(01)  VALUE ZEROS.
017500         88  WKS-ESC-OK                         VALUE 0.
017600         88  WKS-ESC-RECHAZADO                  VALUE 1.
017700     02  FILLER                     PIC X(10).
017800
017900*   FECHA DE CORRIDA PARA EL ENCABEZADO DEL REPORTE (AAAAMMDD)
018000*--------------------------------------------------------------*
018100*    FECHA DE LA CORRIDA EN FORMATO AAAAMMDD, TOMADA DEL       *
018200*    RELOJ DEL SISTEMA AL INICIO DEL PROGRAMA (000-PRINCIPAL)  *
018300*--------------------------------------------------------------*
018400 01  WKS-FECHA-CORRIDA              PIC 9(08)  VALUE ZEROS.
018500*--------------------------------------------------------------*
018600*    VISTA REDEFINIDA DE LA FECHA DE CORRIDA DESCOMPUESTA EN   *
018700*    ANIO, MES Y DIA PARA USO EN ENCABEZADOS FUTUROS           *
018800*--------------------------------------------------------------*
018900 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
019000     02  WKS-ANIO-CORRIDA           PIC 9(04).
019100     02  WKS-MES-CORRIDA            PIC 9(02).
019200     02  WKS-DIA-CORRIDA            PIC 9(02).
019300
019400******************************************************************
019500*        C O N T A D O R E S   E S T A D I S T I C A S           *
019600******************************************************************
019700 01  WKS-CONTADORES-ESTADISTICAS.
019800*--------------------------------------------------------------*
019900*    CANTIDAD DE ESCENARIOS LEIDOS DEL ARCHIVO DE ENTRADA      *
020000*    (SE INCREMENTA EN 200-PROCESAR-ESCENARIOS)                *
020100*    (VER TAMBIEN 900-ESTADISTICAS AL CIERRE DEL JOB)          *
020200*--------------------------------------------------------------*
020300     02  WKS-ESCENARIOS-LEIDOS      PIC 9(07) COMP VALUE ZEROS.
020400*--------------------------------------------------------------*
020500*    CANTIDAD DE ESCENARIOS QUE PASARON LA VALIDACION Y SE     *
020600*    PROYECTARON CON EXITO                                     *
020700*    (VER TAMBIEN 900-ESTADISTICAS AL CIERRE DEL JOB)          *
020800*--------------------------------------------------------------*
020900     02  WKS-ESCENARIOS-PROCESADOS  PIC 9(07) COMP VALUE ZEROS.
021000*--------------------------------------------------------------*
021100*    CANTIDAD DE ESCENARIOS RECHAZADOS POR FALLAR ALGUNA       *
021200*    REGLA DE VALIDACION DE ENTRADA (VER 220 A 227)            *
021300*    (VER TAMBIEN 900-ESTADISTICAS AL CIERRE DEL JOB)          *
021400*--------------------------------------------------------------*
021500     02  WKS-ESCENARIOS-RECHAZADOS  PIC 9(07) COMP VALUE ZEROS.
021600*--------------------------------------------------------------*
021700*    MASCARA DE EDICION PARA LOS CONTADORES DEL RENGLON DE     *
021800*    ESTADISTICAS DE FIN DE CORRIDA (900-ESTADISTICAS)         *
021900*--------------------------------------------------------------*
022000     02  WKS-MASK                   PIC Z,ZZZ,ZZ9.
022100     02  FILLER                     PIC X(08).
022200
022300******************************************************************
022400*         V A R I A B L E S   D E   F I L E   S T A T U S        *
022500******************************************************************
022600 01  WKS-ARCHIVOS-STATUS.
022700*--------------------------------------------------------------*
022800*    FILE STATUS DE ESCNFILE (ARCHIVO DE ESCENARIOS)           *
022900*    (DEBE QUEDAR EN CERO LUEGO DEL OPEN Y DE CADA READ)       *
023000*    (VER 100-ABRIR-ARCHIVOS Y 210-LEER-ESCENARIO)             *
023100*--------------------------------------------------------------*
023200     02  FS-ESCN                    PIC 9(02) VALUE ZEROS.
023300*--------------------------------------------------------------*
023400*    FILE STATUS DE RESMFILE (RESUMEN DE RESULTADOS)           *
023500*    (DEBE QUEDAR EN CERO LUEGO DEL OPEN Y DE CADA WRITE)      *
023600*    (VER 100-ABRIR-ARCHIVOS Y 240-ESCRIBIR-RESUMEN)           *
023700*--------------------------------------------------------------*
023800     02  FS-RESM                    PIC 9(02) VALUE ZEROS.
023900*--------------------------------------------------------------*
024000*    FILE STATUS DE ANCSFILE (EXPORTACION CSV ANUAL)           *
024100*    (DEBE QUEDAR EN CERO LUEGO DEL OPEN Y DE CADA WRITE)      *
024200*    (VER 100-ABRIR-ARCHIVOS Y 270-EXPORTAR-CSV-ANUAL)         *
024300*--------------------------------------------------------------*
024400     02  FS-ANCS                    PIC 9(02) VALUE ZEROS.
024500*--------------------------------------------------------------*
024600*    FILE STATUS DE MNCSFILE (EXPORTACION CSV MENSUAL)         *
024700*    (DEBE QUEDAR EN CERO LUEGO DEL OPEN Y DE CADA WRITE)      *
024800*    (VER 100-ABRIR-ARCHIVOS Y 280-EXPORTAR-CSV-MENSUAL)       *
024900*--------------------------------------------------------------*
025000     02  FS-MNCS                    PIC 9(02) VALUE ZEROS.
025100*--------------------------------------------------------------*
025200*    FILE STATUS DE REPTFILE (REPORTE IMPRESO)                 *
025300*    (DEBE QUEDAR EN CERO LUEGO DEL OPEN Y DE CADA WRITE)      *
025400*    (VER 100-ABRIR-ARCHIVOS, 250 Y 260)                       *
025500*--------------------------------------------------------------*
025600     02  FS-REPT                    PIC 9(02) VALUE ZEROS.
025700*--------------------------------------------------------------*
025800*    FILE STATUS DE RECHFILE (ESCENARIOS RECHAZADOS)           *
025900*    (DEBE QUEDAR EN CERO LUEGO DEL OPEN Y DE CADA WRITE)      *
026000*    (VER 100-ABRIR-ARCHIVOS Y 290-ESCRIBIR-RECHAZO)           *
026100*--------------------------------------------------------------*
026200     02  FS-RECH                    PIC 9(02) VALUE ZEROS.
026300     02  FILLER                     PIC X(06).
026400
026500******************************************************************
026600*                 R E C U R S O S   D E   V A L I D A C I O N    *
026700******************************************************************
026800 01  WKS-VALIDACION.
026900*--------------------------------------------------------------*
027000*    TEXTO DEL MOTIVO DE RECHAZO DE LA PRIMERA REGLA DE        *
027100*    VALIDACION QUE FALLE (SE GRABA EN PIRJ-MOTIVO-RECHAZO)    *
027200*    (SE LIMPIA AL INICIO DE CADA 220-VALIDAR-ESCENARIO)       *
027300*--------------------------------------------------------------*
027400     02  WKS-MOTIVO-RECHAZO         PIC X(40)  VALUE SPACES.
027500     02  FILLER                     PIC X(04).
027600
027700******************************************************************
027800*       TABLA DE FRECUENCIAS DE CAPITALIZACION POR ANIO          *
027900******************************************************************
028000 01  TABLA-FRECUENCIAS.
028100*--------------------------------------------------------------*
028200*    ENTRADAS ESTATICAS DE LA TABLA, EN ORDEN ALFABETICO       *
028300*    POR NOMBRE DE FRECUENCIA (REQUERIDO POR SEARCH ALL).      *
028400*    CADA ENTRADA TRAE EL NOMBRE (9 BYTES) Y LA CANTIDAD       *
028500*    DE PERIODOS DE CAPITALIZACION POR ANIO (3 BYTES).         *
028600*--------------------------------------------------------------*
028700     02  FILLER   PIC X(12) VALUE "ANNUALLY 001".
028800     02  FILLER   PIC X(12) VALUE "DAILY    365".
028900     02  FILLER   PIC X(12) VALUE "MONTHLY  012".
029000     02  FILLER   PIC X(12) VALUE "QUARTERLY004".
029100     02  FILLER   PIC X(12) VALUE "WEEKLY   052".
029200*--------------------------------------------------------------*
029300*    VISTA REDEFINIDA DE LA TABLA ANTERIOR COMO ARREGLO        *
029400*    DE ENTRADAS BUSCABLES POR BUSQUEDA BINARIA (SEARCH ALL)   *
029500*--------------------------------------------------------------*
029600 01  TABLA-FRECUENCIAS-R REDEFINES TABLA-FRECUENCIAS.
029700     02  TFRE-ENTRADA OCCURS 5 TIMES
029800                      ASCENDING KEY TFRE-NOMBRE
029900                      INDEXED   BY  TFRE-I.
030000*--------------------------------------------------------------*
030100*    NOMBRE DE LA FRECUENCIA TAL COMO VIENE EN EL CAMPO        *
030200*    PIES-FRECUENCIA-CAP DEL ESCENARIO DE ENTRADA              *
030300*    (ORDENADO ALFABETICAMENTE PARA EL SEARCH ALL)             *
030400*--------------------------------------------------------------*
030500         03  TFRE-NOMBRE            PIC X(09).
030600*--------------------------------------------------------------*
030700*    CANTIDAD DE PERIODOS DE CAPITALIZACION POR ANIO QUE       *
030800*    CORRESPONDE A ESA FRECUENCIA (1, 4, 12, 52 O 365)         *
030900*    (1, 4, 12, 52 O 365 PERIODOS POR ANIO)                    *
031000*--------------------------------------------------------------*
031100         03  TFRE-PERIODOS          PIC 9(03).
031200
031300******************************************************************
031400*       TABLA DE SIMBOLOS DE MONEDA PARA EL REPORTE IMPRESO      *
031500******************************************************************
031600 01  TABLA-MONEDAS.
031700*--------------------------------------------------------------*
031800*    ENTRADAS ESTATICAS DE LA TABLA DE MONEDAS, EN ORDEN       *
031900*    ALFABETICO POR CODIGO (REQUERIDO POR SEARCH ALL). CADA    *
032000*    ENTRADA TRAE EL CODIGO ISO (3 BYTES) Y EL SIMBOLO A       *
032100*    IMPRIMIR EN EL REPORTE (3 BYTES).                         *
032200*--------------------------------------------------------------*
032300     02  FILLER   PIC X(06) VALUE "AUDA$ ".
032400     02  FILLER   PIC X(06) VALUE "CADC$ ".
032500     02  FILLER   PIC X(06) VALUE "EUREUR".
032600     02  FILLER   PIC X(06) VALUE "GBPGBP".
032700     02  FILLER   PIC X(06) VALUE "JPYJPY".
032800     02  FILLER   PIC X(06) VALUE "USD$  ".
032900*--------------------------------------------------------------*
033000*    VISTA REDEFINIDA DE LA TABLA ANTERIOR COMO ARREGLO        *
033100*    DE ENTRADAS BUSCABLES POR BUSQUEDA BINARIA (SEARCH ALL)   *
033200*--------------------------------------------------------------*
033300 01  TABLA-MONEDAS-R REDEFINES TABLA-MONEDAS.
033400     02  TMON-ENTRADA OCCURS 6 TIMES
033500                      ASCENDING KEY TMON-CODIGO
033600                      INDEXED   BY  TMON-I.
033700*--------------------------------------------------------------*
033800*    CODIGO DE MONEDA TAL COMO VIENE EN PIES-MONEDA            *
033900*    (USD, EUR, GBP, JPY, CAD O AUD; VER 252)                  *
034000*    (ORDENADO POR CODIGO PARA EL SEARCH ALL)                  *
034100*--------------------------------------------------------------*
034200         03  TMON-CODIGO            PIC X(03).
034300*--------------------------------------------------------------*
034400*    SIMBOLO A ANTEPONER A LOS MONTOS DEL REPORTE IMPRESO      *
034500*    (VER 254-FORMATEAR-CELDA-MONTO). SI EL CODIGO NO ES       *
034600*    DE LOS SEIS SOPORTADOS, SE USA '$' POR DEFECTO.           *
034700*--------------------------------------------------------------*
034800         03  TMON-SIMBOLO           PIC X(03).
034900
035000*--------------------------------------------------------------*
035100*    SIMBOLO DE MONEDA RESUELTO PARA EL ESCENARIO ACTUAL       *
035200*    (SE FIJA UNA SOLA VEZ POR ESCENARIO EN 252)               *
035300*--------------------------------------------------------------*
035400 01  WKS-SIMBOLO-MONEDA             PIC X(03)  VALUE SPACES.
035500
035600******************************************************************
035700*           PARAMETROS DE CALCULO DEL ESCENARIO ACTUAL           *
035800******************************************************************
035900 01  WKS-PARAMETROS-CALCULO.
036000*--------------------------------------------------------------*
036100*    CANTIDAD DE PERIODOS DE CAPITALIZACION POR ANIO (P),      *
036200*    RESUELTA EN 227-RESOLVER-FRECUENCIA                       *
036300*    (RESUELTO CON SEARCH ALL EN 227-RESOLVER-FRECUENCIA)      *
036400*--------------------------------------------------------------*
036500     02  WKS-PERIODOS-ANIO          PIC 9(03) COMP VALUE ZEROS.
036600*--------------------------------------------------------------*
036700*    CANTIDAD TOTAL DE PERIODOS A SIMULAR EN EL ESCENARIO      *
036800*    (N = ANIOS * P)                                           *
036900*    (COTA SUPERIOR DEL PERFORM VARYING DE 230)                *
037000*--------------------------------------------------------------*
037100     02  WKS-PERIODOS-TOTAL         PIC 9(05) COMP VALUE ZEROS.
037200*--------------------------------------------------------------*
037300*    TASA DE INTERES POR PERIODO (r), CON ALTA PRECISION       *
037400*    (20 DECIMALES). r = TASA ANUAL / (100 * P)                *
037500*    (SE DERIVA UNA SOLA VEZ POR ESCENARIO EN 230)             *
037600*--------------------------------------------------------------*
037700     02  WKS-TASA-PERIODICA         PIC S9(03)V9(20) COMP-3.
037800*--------------------------------------------------------------*
037900*    MULTIPLICADOR DE CAPITALIZACION DEL PERIODO (1 + r),      *
038000*    APLICADO AL SALDO EN 233-APLICAR-COMPOSICION              *
038100*    (SE APLICA EN CADA PERIODO DESDE 233)                     *
038200*--------------------------------------------------------------*
038300     02  WKS-MULTIPLICADOR          PIC S9(03)V9(20) COMP-3.
038400*--------------------------------------------------------------*
038500*    MONTO DE APORTE POR CADA EVENTO (c), CON 10 DECIMALES     *
038600*    DE PRECISION. c = APORTE ANUAL / APORTES POR ANIO         *
038700*    (CERO SI PIES-APORTES-POR-ANIO ES CERO)                   *
038800*--------------------------------------------------------------*
038900     02  WKS-APORTE-POR-EVENTO      PIC S9(11)V9(10) COMP-3.
039000*--------------------------------------------------------------*
039100*    ACUMULADOR FRACCIONARIO QUE DISTRIBUYE LOS EVENTOS DE     *
039200*    APORTE ENTRE LOS PERIODOS DE CAPITALIZACION (VER 232)     *
039300*    (SE LIMPIA AL INICIO DE CADA ESCENARIO EN 230)            *
039400*--------------------------------------------------------------*
039500     02  WKS-TRACKER-APORTE         PIC S9(03)V9(20) COMP-3.
039600*--------------------------------------------------------------*
039700*    INCREMENTO QUE SE SUMA AL TRACKER EN CADA PERIODO         *
039800*    (APORTES POR ANIO / P), CON 20 DECIMALES DE PRECISION     *
039900*    (SE DERIVA UNA SOLA VEZ POR ESCENARIO EN 230)             *
040000*--------------------------------------------------------------*
040100     02  WKS-INCREMENTO-TRACKER     PIC S9(03)V9(20) COMP-3.
040200*--------------------------------------------------------------*
040300*    APORTE TOTAL DETERMINADO PARA EL PERIODO ACTUAL, SUMA     *
040400*    DE LOS EVENTOS DE APORTE QUE CAYERON EN ESE PERIODO       *
040500*    (SE LIMPIA AL INICIO DE CADA PERIODO EN 232)              *
040600*--------------------------------------------------------------*
040700     02  WKS-CONTRIB-PERIODO        PIC S9(11)V9(10) COMP-3.
040800     02  FILLER                     PIC X(06).
040900
041000******************************************************************
041100*     ACUMULADORES DE ALTA PRECISION DEL ESCENARIO ACTUAL        *
041200******************************************************************
041300 01  WKS-ACUMULADORES-TOTALES.
041400*--------------------------------------------------------------*
041500*    SALDO ACTUAL DE LA INVERSION, ALTA PRECISION. PARTE       *
041600*    DEL MONTO INICIAL Y SE ACTUALIZA EN CADA PERIODO          *
041700*--------------------------------------------------------------*
041800     02  WKS-SALDO-ACTUAL           PIC S9(13)V9(10).
041900*--------------------------------------------------------------*
042000*    APORTES ACUMULADOS DEL ESCENARIO, INCLUYENDO EL MONTO     *
042100*    INICIAL (QUE CUENTA COMO UN APORTE MAS)                   *
042200*    (PARTE DEL MONTO INICIAL, QUE CUENTA COMO APORTE)         *
042300*--------------------------------------------------------------*
042400     02  WKS-APORTES-TOTALES        PIC S9(13)V9(10).
042500*--------------------------------------------------------------*
042600*    INTERES TOTAL DEVENGADO EN TODO EL ESCENARIO              *
042700*    (SUMA TODOS LOS WKS-INTERES-PERIODO DEL ESCENARIO)        *
042800*    (PARTE EN CERO AL INICIO DEL ESCENARIO)                   *
042900*--------------------------------------------------------------*
043000     02  WKS-INTERES-TOTAL          PIC S9(13)V9(10).
043100*--------------------------------------------------------------*
043200*    SALDO INTERMEDIO DE TRABAJO USADO POR 233 PARA            *
043300*    DETERMINAR EL INTERES DEL PERIODO POR DIFERENCIA          *
043400*    (USADO POR 233 PARA AISLAR EL INTERES POR DIFERENCIA)     *
043500*--------------------------------------------------------------*
043600     02  WKS-SALDO-TRABAJO          PIC S9(13)V9(10).
043700*--------------------------------------------------------------*
043800*    INTERES DEVENGADO EN EL PERIODO ACTUAL                    *
043900*    (DIFERENCIA ENTRE SALDO ANTES Y DESPUES DE 233)           *
044000*--------------------------------------------------------------*
044100     02  WKS-INTERES-PERIODO        PIC S9(13)V9(10).
044200*--------------------------------------------------------------*
044300*    APORTES ACUMULADOS DESDE EL INICIO DEL ANIO EN CURSO,     *
044400*    SE REINICIA EN CADA CORTE DE ANIO (234)                   *
044500*    (SE REINICIA EN CADA CORTE DE ANIO, VER 234)              *
044600*--------------------------------------------------------------*
044700     02  WKS-APORTES-ANIO           PIC S9(13)V9(10).
044800*--------------------------------------------------------------*
044900*    INTERES ACUMULADO DESDE EL INICIO DEL ANIO EN CURSO,      *
045000*    SE REINICIA EN CADA CORTE DE ANIO (234)                   *
045100*    (SE REINICIA EN CADA CORTE DE ANIO, VER 234)              *
045200*--------------------------------------------------------------*
045300     02  WKS-INTERES-ANIO           PIC S9(13)V9(10).
045400*--------------------------------------------------------------*
045500*    SALDO QUE TENIA LA INVERSION AL INICIAR EL ANIO EN        *
045600*    CURSO (PRIMER CAMPO DE LA FILA DE CEDULA ANUAL)           *
045700*    (SE ACTUALIZA AL CERRAR CADA ANIO, VER 234)               *
045800*--------------------------------------------------------------*
045900     02  WKS-SALDO-INICIO-ANIO      PIC S9(13)V9(10).
046000*--------------------------------------------------------------*
046100*    APORTES ACUMULADOS DESDE EL INICIO DEL MES DE             *
046200*    DESPLIEGUE EN CURSO, SE REINICIA EN CADA CORTE (235)      *
046300*    (SE REINICIA EN CADA CORTE DE MES, VER 235)               *
046400*--------------------------------------------------------------*
046500     02  WKS-APORTES-MES            PIC S9(13)V9(10).
046600*--------------------------------------------------------------*
046700*    INTERES ACUMULADO DESDE EL INICIO DEL MES DE              *
046800*    DESPLIEGUE EN CURSO, SE REINICIA EN CADA CORTE (235)      *
046900*    (SE REINICIA EN CADA CORTE DE MES, VER 235)               *
047000*--------------------------------------------------------------*
047100     02  WKS-INTERES-MES            PIC S9(13)V9(10).
047200*--------------------------------------------------------------*
047300*    SALDO QUE TENIA LA INVERSION AL INICIAR EL MES DE         *
047400*    DESPLIEGUE EN CURSO (PRIMER CAMPO DE LA FILA MENSUAL)     *
047500*    (SE ACTUALIZA AL CERRAR CADA MES, VER 235)                *
047600*--------------------------------------------------------------*
047700     02  WKS-SALDO-INICIO-MES       PIC S9(13)V9(10).
047800     02  FILLER                     PIC X(06).
047900
048000******************************************************************
048100*            CONTADORES DE PERIODO, ANIO Y MES                   *
048200******************************************************************
048300 01  WKS-CONTADORES-PERIODO.
048400*--------------------------------------------------------------*
048500*    NUMERO DE PERIODO DE CAPITALIZACION EN CURSO (1 A N),     *
048600*    INDICE DE VARYING DE 230-CALCULAR-PROYECCION              *
048700*    (INDICE DE VARYING DE 230-CALCULAR-PROYECCION)            *
048800*--------------------------------------------------------------*
048900     02  WKS-PERIODO                PIC 9(05) COMP VALUE ZEROS.
049000*--------------------------------------------------------------*
049100*    NUMERO DE ANIO QUE SE CUMPLE AL DIVIDIR EL PERIODO        *
049200*    ACTUAL ENTRE LOS PERIODOS POR ANIO (234)                  *
049300*    (COCIENTE DE LA DIVISION EN 234-VERIFICAR-LIMITE-ANIO)    *
049400*--------------------------------------------------------------*
049500     02  WKS-ANIO-ACTUAL            PIC 9(03) COMP VALUE ZEROS.
049600*--------------------------------------------------------------*
049700*    RESIDUO DE ESA DIVISION; EN CERO INDICA QUE EL            *
049800*    PERIODO ACTUAL CIERRA UN ANIO COMPLETO                    *
049900*    (CERO INDICA FIN DE ANIO EN 234-VERIFICAR-LIMITE-ANIO)    *
050000*--------------------------------------------------------------*
050100     02  WKS-RESIDUO-ANIO           PIC 9(05) COMP VALUE ZEROS.
050200*--------------------------------------------------------------*
050300*    EQUIVALENTE EN MESES DEL PERIODO ACTUAL, TRUNCADO         *
050400*    (PERIODO * 12 / P), USADO POR 235 PARA DECIDIR SI         *
050500*    YA SE CUMPLIO EL MES DE DESPLIEGUE EN CURSO               *
050600*--------------------------------------------------------------*
050700     02  WKS-MES-EQUIVALENTE        PIC 9(05) COMP VALUE ZEROS.
050800*--------------------------------------------------------------*
050900*    NUMERO DE MES DE DESPLIEGUE EN CURSO (1 A ANIOS*12),      *
051000*    SE INCREMENTA CADA VEZ QUE 235 EMITE UNA FILA MENSUAL     *
051100*    (CONTADOR 1-BASED DE MESES DE DESPLIEGUE, VER 235)        *
051200*--------------------------------------------------------------*
051300     02  WKS-CONTADOR-MES           PIC 9(05) COMP VALUE ZEROS.
051400*--------------------------------------------------------------*
051500*    TOTAL DE MESES DE DESPLIEGUE DEL ESCENARIO (ANIOS*12)     *
051600*    (DETERMINA CUANTOS RENGLONES MENSUALES SE EMITEN)         *
051700*--------------------------------------------------------------*
051800     02  WKS-TOTAL-MESES            PIC 9(05) COMP VALUE ZEROS.
051900*--------------------------------------------------------------*
052000*    RESIDUO AUXILIAR PARA CALCULAR EL MES DENTRO DEL          *
052100*    ANIO QUE VA EN EL ROTULO 'YEAR n, MONTH m' (235)          *
052200*    (RESIDUO USADO EN 235-VERIFICAR-LIMITE-MES)               *
052300*--------------------------------------------------------------*
052400     02  WKS-RESIDUO-MES            PIC 9(05) COMP VALUE ZEROS.
052500     02  FILLER                     PIC X(06).
052600
052700******************************************************************
052800*    TABLA DE LA CEDULA ANUAL DEL ESCENARIO (HASTA 100 ANIOS)     *
052900******************************************************************
053000 01  WKS-TABLA-ANUAL.
053100*--------------------------------------------------------------*
053200*    UNA ENTRADA POR CADA ANIO COMPLETADO DEL ESCENARIO.       *
053300*    CIEN ENTRADAS CUBREN EL MAXIMO DE ANIOS PERMITIDO         *
053400*    POR LA VALIDACION (223-VALIDAR-ANIOS, 1 A 100).           *
053500*--------------------------------------------------------------*
053600     02  WKS-FILA-ANUAL OCCURS 100 TIMES INDEXED BY WKS-IX-ANUAL.
053700*--------------------------------------------------------------*
053800*    NUMERO DE ANIO DENTRO DEL ESCENARIO (1 A PIES-ANIOS)      *
053900*    (SIN RELLENO DE CEROS EN EL REPORTE NI EL CSV)            *
054000*    (SIN RELLENO DE CEROS AL IMPRIMIR O EXPORTAR A CSV)       *
054100*--------------------------------------------------------------*
054200         03  WKA-ANIO               PIC 9(03).
054300*--------------------------------------------------------------*
054400*    SALDO AL INICIO DEL ANIO, REDONDEADO A 2 DECIMALES        *
054500*    (PRIMER CAMPO DE LA FILA DE LA CEDULA ANUAL)              *
054600*    (VER 234-VERIFICAR-LIMITE-ANIO)                           *
054700*--------------------------------------------------------------*
054800         03  WKA-SALDO-INICIAL      PIC S9(13)V99.
054900*--------------------------------------------------------------*
055000*    APORTES DURANTE EL ANIO, REDONDEADOS A 2 DECIMALES        *
055100*    (SUMA DE TODOS LOS EVENTOS DE APORTE DEL ANIO)            *
055200*    (VER 234-VERIFICAR-LIMITE-ANIO)                           *
055300*--------------------------------------------------------------*
055400         03  WKA-APORTES            PIC S9(13)V99.
055500*--------------------------------------------------------------*
055600*    INTERES DEVENGADO DURANTE EL ANIO, 2 DECIMALES            *
055700*    (SUMA DE TODO EL INTERES DEVENGADO EN EL ANIO)            *
055800*    (VER 234-VERIFICAR-LIMITE-ANIO)                           *
055900*--------------------------------------------------------------*
056000         03  WKA-INTERES            PIC S9(13)V99.
056100*--------------------------------------------------------------*
056200*    SALDO AL FINAL DEL ANIO, REDONDEADO A 2 DECIMALES         *
056300*    (ULTIMO CAMPO DE LA FILA DE LA CEDULA ANUAL)              *
056400*    (VER 234-VERIFICAR-LIMITE-ANIO)                           *
056500*--------------------------------------------------------------*
056600         03  WKA-SALDO-FINAL        PIC S9(13)V99.
056700         03  FILLER                 PIC X(04).
056800
056900******************************************************************
057000*   TABLA DE LA CEDULA MENSUAL DEL ESCENARIO (HASTA 1200 MESES)   *
057100******************************************************************
057200 01  WKS-TABLA-MENSUAL.
057300*--------------------------------------------------------------*
057400*    UNA ENTRADA POR CADA MES DE DESPLIEGUE COMPLETADO.        *
057500*    MIL DOSCIENTAS ENTRADAS CUBREN EL MAXIMO DE 100 ANIOS     *
057600*    (100 * 12 MESES) QUE ADMITE LA VALIDACION DE ENTRADA.     *
057700*--------------------------------------------------------------*
057800     02  WKS-FILA-MENSUAL OCCURS 1200 TIMES
057900                           INDEXED BY WKS-IX-MENSUAL.
058000*--------------------------------------------------------------*
058100*    ROTULO "YEAR n, MONTH m" ARMADO EN 235 SIN RELLENO        *
058200*    DE CEROS EN LOS NUMEROS DE ANIO Y MES                     *
058300*    (VER 235-VERIFICAR-LIMITE-MES)                            *
058400*--------------------------------------------------------------*
058500         03  WKM-ETIQUETA           PIC X(20).
058600*--------------------------------------------------------------*
058700*    SALDO AL INICIO DEL MES, REDONDEADO A 2 DECIMALES         *
058800*    (PRIMER CAMPO DE LA FILA DE LA CEDULA MENSUAL)            *
058900*    (VER 235-VERIFICAR-LIMITE-MES)                            *
059000*--------------------------------------------------------------*
059100         03  WKM-SALDO-INICIAL      PIC S9(13)V99.
059200*--------------------------------------------------------------*
059300*    APORTES DURANTE EL MES, REDONDEADOS A 2 DECIMALES         *
059400*    (SUMA DE TODOS LOS EVENTOS DE APORTE DEL MES)             *
059500*    (VER 235-VERIFICAR-LIMITE-MES)                            *
059600*--------------------------------------------------------------*
059700         03  WKM-APORTES            PIC S9(13)V99.
059800*--------------------------------------------------------------*
059900*    INTERES DEVENGADO DURANTE EL MES, 2 DECIMALES             *
060000*    (SUMA DE TODO EL INTERES DEVENGADO EN EL MES)             *
060100*    (VER 235-VERIFICAR-LIMITE-MES)                            *
060200*--------------------------------------------------------------*
060300         03  WKM-INTERES            PIC S9(13)V99.
060400*--------------------------------------------------------------*
060500*    SALDO AL FINAL DEL MES, REDONDEADO A 2 DECIMALES          *
060600*    (ULTIMO CAMPO DE LA FILA DE LA CEDULA MENSUAL)            *
060700*    (VER 235-VERIFICAR-LIMITE-MES)                            *
060800*--------------------------------------------------------------*
060900         03  WKM-SALDO-FINAL        PIC S9(13)V99.
061000         03  FILLER                 PIC X(04).
061100
061200 01  WKS-CONTADORES-TABLA.
061300*--------------------------------------------------------------*
061400*    CANTIDAD DE FILAS OCUPADAS EN WKS-TABLA-ANUAL PARA        *
061500*    EL ESCENARIO ACTUAL                                       *
061600*    (LIMITE SUPERIOR DE LOS PERFORM VARYING DE 250 Y 270)     *
061700*--------------------------------------------------------------*
061800     02  WKS-TOTAL-FILAS-ANUAL      PIC 9(03) COMP VALUE ZEROS.
061900*--------------------------------------------------------------*
062000*    CANTIDAD DE FILAS OCUPADAS EN WKS-TABLA-MENSUAL PARA      *
062100*    EL ESCENARIO ACTUAL                                       *
062200*    (LIMITE SUPERIOR DE LOS PERFORM VARYING DE 260 Y 280)     *
062300*--------------------------------------------------------------*
062400     02  WKS-TOTAL-FILAS-MENSUAL    PIC 9(05) COMP VALUE ZEROS.
062500     02  FILLER                     PIC X(06).
062600
062700******************************************************************
062800*     RECURSOS DE EDICION DE MONTOS PARA REPORTE IMPRESO         *
062900******************************************************************
063000*--------------------------------------------------------------*
063100*    MONTO DE ENTRADA PARA LAS RUTINAS DE EDICION DE           *
063200*    CELDAS DEL REPORTE IMPRESO (254) Y DEL CSV (272)          *
063300*    (ENTRADA COMUN DE 254-FORMATEAR-CELDA-MONTO)              *
063400*--------------------------------------------------------------*
063500 01  WKS-MONTO-A-FORMATEAR          PIC S9(13)V99.
063600*--------------------------------------------------------------*
063700*    MONTO EDITADO CON SIGNO A LA IZQUIERDA Y DOS              *
063800*    DECIMALES, PASO INTERMEDIO DE 254 Y 272                   *
063900*    (MASCARA DE EDICION SIN RELLENO DE CEROS)                 *
064000*--------------------------------------------------------------*
064100 01  WKS-EDICION-MONTO              PIC -(11)9.99.
064200*--------------------------------------------------------------*
064300*    CELDA DE MONTO YA CON SIMBOLO DE MONEDA ANTEPUESTO,       *
064400*    LISTA PARA MOVERSE A LA LINEA DE DETALLE DEL REPORTE      *
064500*    (SALIDA COMUN DE 254-FORMATEAR-CELDA-MONTO)               *
064600*--------------------------------------------------------------*
064700 01  WKS-CELDA-FORMATEADA           PIC X(18).
064800*--------------------------------------------------------------*
064900*    TASA ANUAL DE RETORNO REDONDEADA A 2 DECIMALES PARA       *
065000*    EL ENCABEZADO DE ESCENARIO DEL REPORTE (253)              *
065100*    (REDONDEADA HALF-UP POR EFECTO DE ROUNDED)                *
065200*--------------------------------------------------------------*
065300 01  WKS-TASA-REDONDEADA            PIC S9(04)V99.
065400*--------------------------------------------------------------*
065500*    TASA ANUAL EDITADA CON SIGNO, LISTA PARA EL               *
065600*    ENCABEZADO DE ESCENARIO DEL REPORTE IMPRESO               *
065700*    (MASCARA DE EDICION CON SIGNO Y DOS DECIMALES)            *
065800*--------------------------------------------------------------*
065900 01  WKS-TASA-EDITADA               PIC -(04)9.99.
066000
066100******************************************************************
066200*       RECURSOS DE EDICION DE MONTOS PARA EXPORTACION CSV       *
066300******************************************************************
066400*--------------------------------------------------------------*
066500*    CAMPO DE MONTO SIN RELLENO A LA IZQUIERDA, RESULTADO      *
066600*    DE 272-FORMATEAR-MONTO-CSV                                *
066700*    (SALIDA COMUN DE 272-FORMATEAR-MONTO-CSV)                 *
066800*--------------------------------------------------------------*
066900 01  WKS-CAMPO-CSV                  PIC X(15).
067000*--------------------------------------------------------------*
067100*    PRIMER CAMPO DE MONTO DE LA LINEA CSV EN CURSO            *
067200*    (SALDO INICIAL)                                           *
067300*    (PRIMER CAMPO DE DATOS DEL RENGLON CSV)                   *
067400*--------------------------------------------------------------*
067500 01  WKS-CSV-CAMPO-1                PIC X(15).
067600*--------------------------------------------------------------*
067700*    SEGUNDO CAMPO DE MONTO DE LA LINEA CSV EN CURSO           *
067800*    (APORTES)                                                 *
067900*    (SEGUNDO CAMPO DE DATOS DEL RENGLON CSV)                  *
068000*--------------------------------------------------------------*
068100 01  WKS-CSV-CAMPO-2                PIC X(15).
068200*--------------------------------------------------------------*
068300*    TERCER CAMPO DE MONTO DE LA LINEA CSV EN CURSO            *
068400*    (INTERES)                                                 *
068500*    (TERCER CAMPO DE DATOS DEL RENGLON CSV)                   *
068600*--------------------------------------------------------------*
068700 01  WKS-CSV-CAMPO-3                PIC X(15).
068800*--------------------------------------------------------------*
068900*    CUARTO CAMPO DE MONTO DE LA LINEA CSV EN CURSO            *
069000*    (SALDO FINAL)                                             *
069100*    (CUARTO CAMPO DE DATOS DEL RENGLON CSV)                   *
069200*--------------------------------------------------------------*
069300 01  WKS-CSV-CAMPO-4                PIC X(15).
069400
069500******************************************************************
069600*    RECURSOS DE JUSTIFICACION DE NUMEROS SIN RELLENO DE CEROS   *
069700******************************************************************
069800*--------------------------------------------------------------*
069900*    CAMPO DE EDICION CON SUPRESION DE CEROS USADO POR         *
070000*    239-JUSTIFICAR-NUMERO COMO PASO INTERMEDIO                *
070100*    (ENTRADA COMUN DE 239-JUSTIFICAR-NUMERO)                  *
070200*--------------------------------------------------------------*
070300 01  WKS-EDIT-GENERICO              PIC ZZZ9.
070400*--------------------------------------------------------------*
070500*    RESULTADO DE 239-JUSTIFICAR-NUMERO: EL NUMERO SIN         *
070600*    RELLENO DE CEROS, JUSTIFICADO A LA IZQUIERDA              *
070700*    (SALIDA COMUN DE 239-JUSTIFICAR-NUMERO)                   *
070800*--------------------------------------------------------------*
070900 01  WKS-NUM-JUSTIFICADO            PIC X(04).
071000*--------------------------------------------------------------*
071100*    NUMERO DE ENTRADA (1 A 3 CIFRAS) A JUSTIFICAR POR         *
071200*    239-JUSTIFICAR-NUMERO                                     *
071300*    (ENTRADA COMUN DE 239-JUSTIFICAR-NUMERO)                  *
071400*--------------------------------------------------------------*
071500 01  WKS-VALOR-A-JUSTIFICAR         PIC 9(03) COMP.
071600*--------------------------------------------------------------*
071700*    NUMERO DE ANIO SIN RELLENO, PARA EL ROTULO MENSUAL        *
071800*    "YEAR n, ..." ARMADO EN 235                               *
071900*    (FORMATEADO POR 239-JUSTIFICAR-NUMERO)                    *
072000*--------------------------------------------------------------*
072100 01  WKS-NUM-ANIO-TXT               PIC X(04).
072200*--------------------------------------------------------------*
072300*    NUMERO DE MES SIN RELLENO, PARA EL ROTULO MENSUAL         *
072400*    "..., MONTH m" ARMADO EN 235                              *
072500*    (FORMATEADO POR 239-JUSTIFICAR-NUMERO)                    *
072600*--------------------------------------------------------------*
072700 01  WKS-NUM-MES-TXT                PIC X(04).
072800
072900******************************************************************
073000*               C O N T A D O R E S   A U X I L I A R E S        *
073100******************************************************************
073200*--------------------------------------------------------------*
073300*    COCIENTE AUXILIAR PARA LAS DIVISIONES DE 235 (LA          *
073400*    INSTRUCCION DIVIDE NO ACEPTA EXPRESIONES ARITMETICAS      *
073500*    COMO OPERANDO, POR LO QUE LA RESTA SE HACE ANTES)         *
073600*--------------------------------------------------------------*
073700 77  WKS-COCIENTE-TEMP              PIC 9(05) COMP VALUE ZEROS.
073800*--------------------------------------------------------------*
073900*    PUNTERO DE BUSQUEDA USADO POR 272-FORMATEAR-MONTO-CSV     *
074000*    PARA HALLAR EL PRIMER CARACTER NO BLANCO DEL MONTO        *
074100*    (INDICE DE BUSQUEDA USADO POR 272-FORMATEAR-MONTO-CSV)    *
074200*--------------------------------------------------------------*
074300 77  WKS-PUNTERO-CSV                PIC 9(02) COMP VALUE ZEROS.
074400*--------------------------------------------------------------*
074500*    LARGO DEL CAMPO WKS-EDICION-MONTO, LIMITE SUPERIOR        *
074600*    DE LA BUSQUEDA DE 272-FORMATEAR-MONTO-CSV                 *
074700*    (LARGO DE WKS-EDICION-MONTO, VER 272)                     *
074800*--------------------------------------------------------------*
074900 77  WKS-LARGO-EDICION              PIC 9(02) COMP VALUE 15.
075000*--------------------------------------------------------------*
075100*    LARGO SIN RELLENO DEL ROTULO MENSUAL, CALCULADO POR       *
075200*    283-RETROCEDER-LARGO PARA EL CAMPO CSV                    *
075300*    (LARGO DE WKM-ETIQUETA, VER 281)                          *
075400*--------------------------------------------------------------*
075500 77  WKS-LARGO-ETIQUETA             PIC 9(02) COMP VALUE ZEROS.
075600
075700******************************************************************
075800*              L I N E A S   D E   R E P O R T E                 *
075900******************************************************************
076000*--------------------------------------------------------------*
076100*    LINEA DE GUIONES USADA COMO SEPARADOR DEBAJO DE LOS       *
076200*    ENCABEZADOS Y AL CIERRE DE LAS CEDULAS DEL REPORTE        *
076300*--------------------------------------------------------------*
076400 01  WKS-GUIONES                    PIC X(132) VALUE ALL "-".
076500
076600*--------------------------------------------------------------*
076700*    LINEA DE ENCABEZADO DE COLUMNAS DE LA CEDULA ANUAL        *
076800*    (250-GENERAR-REPORTE-ANUAL)                               *
076900*--------------------------------------------------------------*
077000 01  WKS-ENCABEZADO-ANUAL.
077100     05  FILLER   PIC X(08)  VALUE "YEAR".
077200     05  FILLER   PIC X(18)  VALUE "START BALANCE".
077300     05  FILLER   PIC X(18)  VALUE "CONTRIBUTIONS".
077400     05  FILLER   PIC X(18)  VALUE "INTEREST".
077500     05  FILLER   PIC X(18)  VALUE "END BALANCE".
077600     05  FILLER   PIC X(52)  VALUE SPACES.
077700
077800*--------------------------------------------------------------*
077900*    LINEA DE ENCABEZADO DE COLUMNAS DE LA CEDULA MENSUAL      *
078000*    (260-GENERAR-REPORTE-MENSUAL)                             *
078100*--------------------------------------------------------------*
078200 01  WKS-ENCABEZADO-MENSUAL.
078300     05  FILLER   PIC X(22)  VALUE "MONTH".
078400     05  FILLER   PIC X(18)  VALUE "START BALANCE".
078500     05  FILLER   PIC X(18)  VALUE "CONTRIBUTIONS".
078600     05  FILLER   PIC X(18)  VALUE "INTEREST".
078700     05  FILLER   PIC X(18)  VALUE "END BALANCE".
078800     05  FILLER   PIC X(38)  VALUE SPACES.
078900
079000*--------------------------------------------------------------*
079100*    LINEA DE DETALLE DE LA CEDULA ANUAL, ARMADA POR           *
079200*    251-IMPRIMIR-DETALLE-ANUAL A PARTIR DE UNA FILA DE        *
079300*    WKS-TABLA-ANUAL                                           *
079400*--------------------------------------------------------------*
079500 01  WKS-LINEA-DET-ANUAL.
079600*--------------------------------------------------------------*
079700*    NUMERO DE ANIO SIN RELLENO DE CEROS, ALINEADO A LA        *
079800*    IZQUIERDA (COLUMNA 'YEAR' DEL REPORTE)                    *
079900*    (ARMADA POR 251-IMPRIMIR-DETALLE-ANUAL)                   *
080000*--------------------------------------------------------------*
080100     05  LDA-ANIO                   PIC X(06).
080200     05  FILLER                     PIC X(02) VALUE SPACES.
080300*--------------------------------------------------------------*
080400*    CELDA FORMATEADA DEL SALDO INICIAL DEL ANIO               *
080500*    (ARMADA POR 254-FORMATEAR-CELDA-MONTO)                    *
080600*    (ARMADA POR 251-IMPRIMIR-DETALLE-ANUAL)                   *
080700*--------------------------------------------------------------*
080800     05  LDA-SALDO-INICIAL          PIC X(18).
080900*--------------------------------------------------------------*
081000*    CELDA FORMATEADA DE LOS APORTES DEL ANIO                  *
081100*    (ARMADA POR 254-FORMATEAR-CELDA-MONTO)                    *
081200*--------------------------------------------------------------*
081300     05  LDA-APORTES                PIC X(18).
081400*--------------------------------------------------------------*
081500*    CELDA FORMATEADA DEL INTERES DEL ANIO                     *
081600*    (ARMADA POR 254-FORMATEAR-CELDA-MONTO)                    *
081700*    (ARMADA POR 251-IMPRIMIR-DETALLE-ANUAL)                   *
081800*--------------------------------------------------------------*
081900     05  LDA-INTERES                PIC X(18).
082000*--------------------------------------------------------------*
082100*    CELDA FORMATEADA DEL SALDO FINAL DEL ANIO                 *
082200*    (ARMADA POR 254-FORMATEAR-CELDA-MONTO)                    *
082300*    (ARMADA POR 251-IMPRIMIR-DETALLE-ANUAL)                   *
082400*--------------------------------------------------------------*
082500     05  LDA-SALDO-FINAL            PIC X(18).
082600     05  FILLER                     PIC X(52) VALUE SPACES.
082700
082800*--------------------------------------------------------------*
082900*    LINEA DE DETALLE DE LA CEDULA MENSUAL, ARMADA POR         *
083000*    261-IMPRIMIR-DETALLE-MENSUAL A PARTIR DE UNA FILA DE      *
083100*    WKS-TABLA-MENSUAL                                         *
083200*--------------------------------------------------------------*
083300 01  WKS-LINEA-DET-MENSUAL.
083400*--------------------------------------------------------------*
083500*    ROTULO "YEAR n, MONTH m" (COLUMNA "MONTH" DEL REPORTE)    *
083600*    (COPIADO DE WKM-ETIQUETA(WKS-IX-MENSUAL))                 *
083700*    (ARMADA POR 261-IMPRIMIR-DETALLE-MENSUAL)                 *
083800*--------------------------------------------------------------*
083900     05  LDM-MES                    PIC X(20).
084000     05  FILLER                     PIC X(02) VALUE SPACES.
084100*--------------------------------------------------------------*
084200*    CELDA FORMATEADA DEL SALDO INICIAL DEL MES                *
084300*    (ARMADA POR 254-FORMATEAR-CELDA-MONTO)                    *
084400*    (ARMADA POR 261-IMPRIMIR-DETALLE-MENSUAL)                 *
084500*--------------------------------------------------------------*
084600     05  LDM-SALDO-INICIAL          PIC X(18).
084700*--------------------------------------------------------------*
084800*    CELDA FORMATEADA DE LOS APORTES DEL MES                   *
084900*    (ARMADA POR 254-FORMATEAR-CELDA-MONTO)                    *
085000*    (ARMADA POR 261-IMPRIMIR-DETALLE-MENSUAL)                 *
085100*--------------------------------------------------------------*
085200     05  LDM-APORTES                PIC X(18).
085300*--------------------------------------------------------------*
085400*    CELDA FORMATEADA DEL INTERES DEL MES                      *
085500*    (ARMADA POR 254-FORMATEAR-CELDA-MONTO)                    *
085600*    (ARMADA POR 261-IMPRIMIR-DETALLE-MENSUAL)                 *
085700*--------------------------------------------------------------*
085800     05  LDM-INTERES                PIC X(18).
085900*--------------------------------------------------------------*
086000*    CELDA FORMATEADA DEL SALDO FINAL DEL MES                  *
086100*    (ARMADA POR 254-FORMATEAR-CELDA-MONTO)                    *
086200*    (ARMADA POR 261-IMPRIMIR-DETALLE-MENSUAL)                 *
086300*--------------------------------------------------------------*
086400     05  LDM-SALDO-FINAL            PIC X(18).
086500     05  FILLER                     PIC X(38) VALUE SPACES.
086600
086700******************************************************************
086800 PROCEDURE DIVISION.
086900
087000*--------------------------------------------------------------*
087100*    RUTINA PRINCIPAL DEL PROGRAMA                             *
087200*    TOMA LA FECHA DE CORRIDA, ABRE ARCHIVOS, PROCESA TODOS LOS*
087300*    ESCENARIOS DE INVERSION DEL ARCHIVO DE ENTRADA, EMITE LAS *
087400*    ESTADISTICAS DE CIERRE Y CIERRA ARCHIVOS ANTES DE TERMINAR*
087500*--------------------------------------------------------------*
087600 000-PRINCIPAL SECTION.
087700*FECHA DEL SISTEMA PARA CONTROLES INTERNOS DE LA CORRIDA
087800     ACCEPT WKS-FECHA-CORRIDA FROM DATE
087900     PERFORM 100-ABRIR-ARCHIVOS       THRU 100-ABRIR-ARCHIVOS-E
088000     PERFORM 200-PROCESAR-ESCENARIOS  THRU 200-PROCESAR-ESCENARIOS-E
088100             UNTIL WKS-END-ESCN
088200*ESTADISTICAS FINALES DE LA CORRIDA, ANTES DE CERRAR
088300     PERFORM 900-ESTADISTICAS         THRU 900-ESTADISTICAS-E
088400     PERFORM 950-CERRAR-ARCHIVOS      THRU 950-CERRAR-ARCHIVOS-E
088500     STOP RUN.
088600 000-PRINCIPAL-E. EXIT.
088700
088800*APERTURA Y VALIDACION DE ARCHIVOS DE LA CORRIDA
088900*--------------------------------------------------------------*
089000*    APERTURA DE ARCHIVOS DE LA CORRIDA                        *
089100*    ABRE EL ARCHIVO DE ESCENARIOS EN MODO ENTRADA Y LOS CINCO *
089200*    ARCHIVOS DE SALIDA (RESUMEN, CSV ANUAL, CSV MENSUAL, REPOR*
089300*    Y RECHAZOS).  SI CUALQUIER FILE STATUS ES DISTINTO DE CERO*
089400*    SE DESPLIEGA EL DETALLE Y SE ABORTA LA CORRIDA CON RC=91  *
089500*--------------------------------------------------------------*
089600 100-ABRIR-ARCHIVOS SECTION.
089700*APERTURA DEL ARCHIVO DE ENTRADA DE ESCENARIOS
089800     OPEN INPUT  ESCN-FILE
089900*APERTURA DE LOS CINCO ARCHIVOS DE SALIDA DE LA CORRIDA
090000     OPEN OUTPUT RESM-FILE, ANUAL-CSV, MENS-CSV, REPT-FILE,
090100                 RECH-FILE
090200
090300*SI ALGUN ARCHIVO NO ABRIO CORRECTAMENTE SE ABORTA EL JOB
090400     IF FS-ESCN NOT = 0 OR FS-RESM NOT = 0 OR FS-ANCS NOT = 0
090500        OR FS-MNCS NOT = 0 OR FS-REPT NOT = 0 OR FS-RECH NOT = 0
090600        DISPLAY "***********************************************"
090700        DISPLAY "*   ERROR AL ABRIR ARCHIVOS DE PROYECCION     *"
090800        DISPLAY "***********************************************"
090900        DISPLAY "* FILE STATUS ESCNFILE : " FS-ESCN
091000        DISPLAY "* FILE STATUS RESMFILE : " FS-RESM
091100        DISPLAY "* FILE STATUS ANCSFILE : " FS-ANCS
091200        DISPLAY "* FILE STATUS MNCSFILE : " FS-MNCS
091300        DISPLAY "* FILE STATUS REPTFILE : " FS-REPT
091400        DISPLAY "* FILE STATUS RECHFILE : " FS-RECH
091500        DISPLAY "***********************************************"
091600        MOVE  91          TO RETURN-CODE
091700        STOP RUN
091800     END-IF.
091900 100-ABRIR-ARCHIVOS-E. EXIT.
092000
092100*CICLO PRINCIPAL DE LECTURA, VALIDACION Y CALCULO DE ESCENARIOS
092200*--------------------------------------------------------------*
092300*    CICLO PRINCIPAL DE LECTURA, VALIDACION Y CALCULO          *
092400*    LEE UN ESCENARIO, LO VALIDA Y, SI ES VALIDO, CALCULA LA   *
092500*    PROYECCION Y EMITE RESUMEN, REPORTES IMPRESOS Y ARCHIVOS  *
092600*    CSV.  SI ES INVALIDO SE ESCRIBE EL RECHAZO CON EL MOTIVO  *
092700*--------------------------------------------------------------*
092800 200-PROCESAR-ESCENARIOS SECTION.
092900*LEE EL SIGUIENTE ESCENARIO DEL ARCHIVO DE ENTRADA
093000     PERFORM 210-LEER-ESCENARIO THRU 210-LEER-ESCENARIO-E
093100
093200     IF NOT WKS-END-ESCN
093300*CONTADOR DE ESCENARIOS LEIDOS PARA LAS ESTADISTICAS FINALES
093400        ADD 1 TO WKS-ESCENARIOS-LEIDOS
093500        PERFORM 220-VALIDAR-ESCENARIO THRU 220-VALIDAR-ESCENARIO-E
093600
093700        IF WKS-ESC-OK
093800*ESCENARIO VALIDO: CALCULA, RESUELVE MONEDA Y EMITE SALIDAS
093900           PERFORM 230-CALCULAR-PROYECCION
094000                   THRU 230-CALCULAR-PROYECCION-E
094100           PERFORM 240-ESCRIBIR-RESUMEN
094200                   THRU 240-ESCRIBIR-RESUMEN-E
094300           PERFORM 252-RESOLVER-SIMBOLO-MONEDA
094400                   THRU 252-RESOLVER-SIMBOLO-MONEDA-E
094500           PERFORM 250-GENERAR-REPORTE-ANUAL
094600                   THRU 250-GENERAR-REPORTE-ANUAL-E
094700           PERFORM 260-GENERAR-REPORTE-MENSUAL
094800                   THRU 260-GENERAR-REPORTE-MENSUAL-E
094900           PERFORM 270-EXPORTAR-CSV-ANUAL
095000                   THRU 270-EXPORTAR-CSV-ANUAL-E
095100           PERFORM 280-EXPORTAR-CSV-MENSUAL
095200                   THRU 280-EXPORTAR-CSV-MENSUAL-E
095300           ADD 1 TO WKS-ESCENARIOS-PROCESADOS
095400        ELSE
095500           PERFORM 290-ESCRIBIR-RECHAZO
095600                   THRU 290-ESCRIBIR-RECHAZO-E
095700           ADD 1 TO WKS-ESCENARIOS-RECHAZADOS
095800        END-IF
095900     END-IF.
096000 200-PROCESAR-ESCENARIOS-E. EXIT.
096100
096200*--------------------------------------------------------------*
096300*    LECTURA DE UN REGISTRO DEL ARCHIVO DE ESCENARIOS          *
096400*    AL LLEGAR A FIN DE ARCHIVO (FS=10) SE ENCIENDE EL INDICADO*
096500*    DE FIN.  CUALQUIER OTRO FILE STATUS DISTINTO DE CERO ABORT*
096600*    LA CORRIDA                                                *
096700*--------------------------------------------------------------*
096800 210-LEER-ESCENARIO SECTION.
096900*LECTURA SECUENCIAL SIGUIENTE DEL ARCHIVO DE ESCENARIOS
097000     READ ESCN-FILE
097100     END-READ
097200
097300*FS=0 CONTINUA, FS=10 ES FIN DE ARCHIVO, CUALQUIER OTRO
097400*VALOR ES ERROR DE E/S Y ABORTA LA CORRIDA
097500     EVALUATE FS-ESCN
097600        WHEN 0
097700             CONTINUE
097800        WHEN 10
097900             MOVE 1            TO WKS-FIN-ESCN
098000        WHEN OTHER
098100             DISPLAY "ERROR AL LEER ESCNFILE, FS = " FS-ESCN
098200             MOVE 91           TO RETURN-CODE
098300             PERFORM 950-CERRAR-ARCHIVOS THRU 950-CERRAR-ARCHIVOS-E
098400             STOP RUN
098500     END-EVALUATE.
098600 210-LEER-ESCENARIO-E. EXIT.
098700
098800*VALIDACIONES DE ENTRADA DEL ESCENARIO (TODAS DEBEN CUMPLIRSE)
098900*--------------------------------------------------------------*
099000*    DISPARADOR DE TODAS LAS VALIDACIONES DE ENTRADA           *
099100*    EJECUTA EN SECUENCIA CADA REGLA DE VALIDACION; EN CUANTO  *
099200*    UNA REGLA RECHAZA EL ESCENARIO LAS RESTANTES SE OMITEN    *
099300*    (WKS-ESC-OK PASA A FALSO Y CORTA LA CADENA DE PERFORMS)   *
099400*--------------------------------------------------------------*
099500 220-VALIDAR-ESCENARIO SECTION.
099600     MOVE 0     TO WKS-ESCENARIO-VALIDO
099700     MOVE SPACES TO WKS-MOTIVO-RECHAZO
099800
099900*REGLA 1: CAMPOS PRESENTES Y NUMERICOS
100000     PERFORM 221-VALIDAR-CAMPOS-PRESENTES
100100             THRU 221-VALIDAR-CAMPOS-PRESENTES-E
100200
100300*SOLO SE CONTINUA EVALUANDO SI EL ESCENARIO SIGUE VALIDO
100400     IF WKS-ESC-OK
100500        PERFORM 222-VALIDAR-MONTO-INICIAL
100600                THRU 222-VALIDAR-MONTO-INICIAL-E
100700     END-IF
100800
100900*REGLA 2: MONTO INICIAL NO NEGATIVO
101000     IF WKS-ESC-OK
101100        PERFORM 223-VALIDAR-ANIOS THRU 223-VALIDAR-ANIOS-E
101200     END-IF
101300
101400*REGLA 3: ANIOS EN RANGO 1 A 100
101500     IF WKS-ESC-OK
101600        PERFORM 224-VALIDAR-TASA THRU 224-VALIDAR-TASA-E
101700     END-IF
101800
101900*REGLA 4: TASA ANUAL EN RANGO -100 A 1000
102000     IF WKS-ESC-OK
102100        PERFORM 225-VALIDAR-APORTE-ANUAL
102200                THRU 225-VALIDAR-APORTE-ANUAL-E
102300     END-IF
102400
102500*REGLA 5: APORTE ANUAL NO NEGATIVO
102600     IF WKS-ESC-OK
102700        PERFORM 226-VALIDAR-APORTES-POR-ANIO
102800                THRU 226-VALIDAR-APORTES-POR-ANIO-E
102900     END-IF
103000
103100*REGLA 6 Y 7: APORTES POR ANIO Y RESOLUCION DE FRECUENCIA
103200     IF WKS-ESC-OK
103300        PERFORM 227-RESOLVER-FRECUENCIA
103400                THRU 227-RESOLVER-FRECUENCIA-E
103500     END-IF.
103600 220-VALIDAR-ESCENARIO-E. EXIT.
103700
103800*--------------------------------------------------------------*
103900*    REGLA 1: TODOS LOS CAMPOS DEBEN ESTAR PRESENTES           *
104000*    LOS CAMPOS ALFABETICOS (ID, MOMENTO DE APORTE, MONEDA) NO *
104100*    PUEDEN VENIR EN BLANCO Y LOS CAMPOS NUMERICOS DEBEN SER   *
104200*    NUMERICOS; SI FALTA CUALQUIERA SE RECHAZA EL ESCENARIO    *
104300*--------------------------------------------------------------*
104400 221-VALIDAR-CAMPOS-PRESENTES SECTION.
104500     IF PIES-ID-ESCENARIO        = SPACES
104600        OR PIES-MONTO-INICIAL    NOT NUMERIC
104700        OR PIES-ANIOS            NOT NUMERIC
104800        OR PIES-TASA-ANUAL       NOT NUMERIC
104900        OR PIES-APORTE-ANUAL     NOT NUMERIC
105000        OR PIES-APORTES-POR-ANIO NOT NUMERIC
105100        OR PIES-MOMENTO-APORTE   = SPACES
105200        OR PIES-MONEDA           = SPACES
105300        MOVE 1 TO WKS-ESCENARIO-VALIDO
105400        MOVE "CAMPOS REQUERIDOS AUSENTES/NO NUMERICOS"  
105500               TO WKS-MOTIVO-RECHAZO
105600     END-IF.
105700 221-VALIDAR-CAMPOS-PRESENTES-E. EXIT.
105800
105900*--------------------------------------------------------------*
106000*    REGLA 2: EL MONTO INICIAL NO PUEDE SER NEGATIVO           *
106100*    (SE ADMITE MONTO INICIAL CERO, SOLO SE RECHAZA < 0)       *
106200*    (SE ADMITE MONTO INICIAL CERO, SOLO SE RECHAZA < 0)       *
106300*--------------------------------------------------------------*
106400 222-VALIDAR-MONTO-INICIAL SECTION.
106500     IF PIES-MONTO-INICIAL < 0
106600        MOVE 1 TO WKS-ESCENARIO-VALIDO
106700        MOVE "MONTO INICIAL NEGATIVO" TO WKS-MOTIVO-RECHAZO
106800     END-IF.
106900 222-VALIDAR-MONTO-INICIAL-E. EXIT.
107000
107100*--------------------------------------------------------------*
107200*    REGLA 3: EL HORIZONTE DE LA INVERSION DEBE SER DE         *
107300*    1 A 100 ANIOS COMPLETOS                                   *
107400*    (SE ADMITE AMBOS EXTREMOS, 1 Y 100)                       *
107500*--------------------------------------------------------------*
107600 223-VALIDAR-ANIOS SECTION.
107700     IF PIES-ANIOS < 1 OR PIES-ANIOS > 100
107800        MOVE 1 TO WKS-ESCENARIO-VALIDO
107900        MOVE "ANIOS FUERA DE RANGO 1 A 100" TO WKS-MOTIVO-RECHAZO
108000     END-IF.
108100 223-VALIDAR-ANIOS-E. EXIT.
108200
108300*--------------------------------------------------------------*
108400*    REGLA 4: LA TASA ANUAL DEBE ESTAR ENTRE -100 Y 1000       *
108500*    POR CIENTO (SE ADMITEN TASAS NEGATIVAS)                   *
108600*    (SE ADMITEN TASAS NEGATIVAS Y HASTA 1000%)                *
108700*--------------------------------------------------------------*
108800 224-VALIDAR-TASA SECTION.
108900     IF PIES-TASA-ANUAL < -100 OR PIES-TASA-ANUAL > 1000
109000        MOVE 1 TO WKS-ESCENARIO-VALIDO
109100        MOVE "TASA ANUAL FUERA DE RANGO -100 A 1000"
109200               TO WKS-MOTIVO-RECHAZO
109300     END-IF.
109400 224-VALIDAR-TASA-E. EXIT.
109500
109600*--------------------------------------------------------------*
109700*    REGLA 5: EL APORTE ANUAL ADICIONAL NO PUEDE SER NEGATIVO  *
109800*    (SE ADMITE APORTE ANUAL CERO, SOLO SE RECHAZA < 0)        *
109900*    (SE ADMITE APORTE ANUAL CERO, SOLO SE RECHAZA < 0)        *
110000*--------------------------------------------------------------*
110100 225-VALIDAR-APORTE-ANUAL SECTION.
110200     IF PIES-APORTE-ANUAL < 0
110300        MOVE 1 TO WKS-ESCENARIO-VALIDO
110400        MOVE "APORTE ANUAL NEGATIVO" TO WKS-MOTIVO-RECHAZO
110500     END-IF.
110600 225-VALIDAR-APORTE-ANUAL-E. EXIT.
110700
110800*--------------------------------------------------------------*
110900*    REGLA 6: LA CANTIDAD DE EVENTOS DE APORTE POR ANIO NO     *
111000*    PUEDE SUPERAR 365 (CERO ES VALIDO: SIN APORTES)           *
111100*    (SE ADMITE CERO: ESCENARIO SIN APORTES PERIODICOS)        *
111200*--------------------------------------------------------------*
111300 226-VALIDAR-APORTES-POR-ANIO SECTION.
111400     IF PIES-APORTES-POR-ANIO > 365
111500        MOVE 1 TO WKS-ESCENARIO-VALIDO
111600        MOVE "APORTES POR ANIO FUERA DE RANGO 0 A 365"
111700               TO WKS-MOTIVO-RECHAZO
111800     END-IF.
111900 226-VALIDAR-APORTES-POR-ANIO-E. EXIT.
112000
112100*FRECUENCIA NO RECONOCIDA NO SE RECHAZA, SE ASUME MENSUAL (12)
112200*--------------------------------------------------------------*
112300*    REGLA 7 Y RESOLUCION DE LA FRECUENCIA DE CAPITALIZACION   *
112400*    BUSQUEDA BINARIA EN LA TABLA DE FRECUENCIAS ORDENADA POR  *
112500*    NOMBRE.  UNA FRECUENCIA NO RECONOCIDA EN LA TABLA NO SE   *
112600*    RECHAZA: SE ASUME MENSUAL (12 PERIODOS POR ANIO)          *
112700*--------------------------------------------------------------*
112800 227-RESOLVER-FRECUENCIA SECTION.
112900*BUSQUEDA BINARIA POR NOMBRE DE FRECUENCIA EN LA TABLA
113000     SET TFRE-I TO 1
113100     SEARCH ALL TFRE-ENTRADA
113200        AT END
113300             MOVE 12 TO WKS-PERIODOS-ANIO
113400        WHEN TFRE-NOMBRE(TFRE-I) = PIES-FRECUENCIA-CAP
113500             MOVE TFRE-PERIODOS(TFRE-I) TO WKS-PERIODOS-ANIO
113600     END-SEARCH.
113700 227-RESOLVER-FRECUENCIA-E. EXIT.
113800
113900*MOTOR DE CALCULO: SIMULACION PERIODO A PERIODO DEL ESCENARIO
114000*--------------------------------------------------------------*
114100*    MOTOR DE CALCULO DE LA PROYECCION DE INVERSION            *
114200*    INICIALIZA SALDOS Y ACUMULADORES, DERIVA LA TASA PERIODICA*
114300*    Y EL APORTE POR EVENTO A ALTA PRECISION, Y LUEGO RECORRE  *
114400*    PERIODO A PERIODO TODA LA VIDA DEL ESCENARIO (ANIOS * P)  *
114500*--------------------------------------------------------------*
114600 230-CALCULAR-PROYECCION SECTION.
114700     MOVE PIES-MONTO-INICIAL    TO WKS-SALDO-ACTUAL
114800     MOVE PIES-MONTO-INICIAL    TO WKS-APORTES-TOTALES
114900     MOVE ZEROS                 TO WKS-INTERES-TOTAL
115000     MOVE WKS-SALDO-ACTUAL      TO WKS-SALDO-INICIO-ANIO
115100     MOVE WKS-SALDO-ACTUAL      TO WKS-SALDO-INICIO-MES
115200     MOVE ZEROS                 TO WKS-APORTES-ANIO WKS-INTERES-ANIO
115300     MOVE ZEROS                 TO WKS-APORTES-MES  WKS-INTERES-MES
115400     MOVE ZEROS                 TO WKS-TRACKER-APORTE
115500     MOVE ZEROS                 TO WKS-TOTAL-FILAS-ANUAL
115600     MOVE ZEROS                 TO WKS-TOTAL-FILAS-MENSUAL
115700     MOVE 1                     TO WKS-CONTADOR-MES
115800
115900*CANTIDAD TOTAL DE PERIODOS DE CAPITALIZACION Y DE MESES
116000*DE DESPLIEGUE A LO LARGO DE TODA LA VIDA DEL ESCENARIO
116100     COMPUTE WKS-PERIODOS-TOTAL = PIES-ANIOS * WKS-PERIODOS-ANIO
116200     COMPUTE WKS-TOTAL-MESES    = PIES-ANIOS * 12
116300
116400*TASA PERIODICA A ALTA PRECISION (LA TASA ANUAL SE
116500*DISTRIBUYE ENTRE LOS PERIODOS DE CAPITALIZACION DEL ANIO)
116600     COMPUTE WKS-TASA-PERIODICA =
116700             PIES-TASA-ANUAL / (100 * WKS-PERIODOS-ANIO)
116800     COMPUTE WKS-MULTIPLICADOR = 1 + WKS-TASA-PERIODICA
116900
117000*APORTE POR EVENTO A ALTA PRECISION; SIN EVENTOS DE
117100*APORTE EN EL ANIO EL APORTE POR EVENTO QUEDA EN CERO
117200     IF PIES-APORTES-POR-ANIO > 0
117300        COMPUTE WKS-APORTE-POR-EVENTO =
117400                PIES-APORTE-ANUAL / PIES-APORTES-POR-ANIO
117500     ELSE
117600        MOVE ZEROS TO WKS-APORTE-POR-EVENTO
117700     END-IF
117800
117900*INCREMENTO DEL TRACKER FRACCIONARIO DE APORTES QUE
118000*DISTRIBUYE LOS EVENTOS DE APORTE ENTRE LOS PERIODOS
118100     COMPUTE WKS-INCREMENTO-TRACKER =
118200             PIES-APORTES-POR-ANIO / WKS-PERIODOS-ANIO
118300
118400*RECORRE TODOS LOS PERIODOS DE LA VIDA DEL ESCENARIO
118500     PERFORM 231-PROCESAR-PERIODO THRU 231-PROCESAR-PERIODO-E
118600             VARYING WKS-PERIODO FROM 1 BY 1
118700             UNTIL WKS-PERIODO > WKS-PERIODOS-TOTAL.
118800 230-CALCULAR-PROYECCION-E. EXIT.
118900
119000*--------------------------------------------------------------*
119100*    PROCESAMIENTO DE UN PERIODO DE CAPITALIZACION             *
119200*    ACUMULA EL APORTE DEL PERIODO, CAPITALIZA EL SALDO, SUMA  *
119300*    EL INTERES GENERADO A LOS ACUMULADORES Y VERIFICA SI SE   *
119400*    CUMPLIO UN LIMITE DE ANIO O DE MES DE DESPLIEGUE          *
119500*--------------------------------------------------------------*
119600 231-PROCESAR-PERIODO SECTION.
119700*PASO 1: DETERMINA EL APORTE DE ESTE PERIODO Y LO SUMA
119800*A LOS TRES ACUMULADORES (TOTAL, ANUAL Y MENSUAL)
119900     PERFORM 232-ACUMULAR-CONTRIBUCION
120000             THRU 232-ACUMULAR-CONTRIBUCION-E
120100
120200     ADD WKS-CONTRIB-PERIODO TO WKS-APORTES-TOTALES
120300     ADD WKS-CONTRIB-PERIODO TO WKS-APORTES-ANIO
120400     ADD WKS-CONTRIB-PERIODO TO WKS-APORTES-MES
120500
120600*PASO 2: CAPITALIZA EL SALDO SEGUN EL MOMENTO DE APORTE
120700     PERFORM 233-APLICAR-COMPOSICION
120800             THRU 233-APLICAR-COMPOSICION-E
120900
121000*PASO 3: SUMA EL INTERES DEL PERIODO A LOS ACUMULADORES
121100     ADD WKS-INTERES-PERIODO TO WKS-INTERES-TOTAL
121200     ADD WKS-INTERES-PERIODO TO WKS-INTERES-ANIO
121300     ADD WKS-INTERES-PERIODO TO WKS-INTERES-MES
121400
121500*PASO 4 Y 5: CONTROL DE QUIEBRE DE ANIO Y DE MES
121600     PERFORM 234-VERIFICAR-LIMITE-ANIO
121700             THRU 234-VERIFICAR-LIMITE-ANIO-E
121800     PERFORM 235-VERIFICAR-LIMITE-MES
121900             THRU 235-VERIFICAR-LIMITE-MES-E.
122000 231-PROCESAR-PERIODO-E. EXIT.
122100
122200*DISTRIBUYE LOS EVENTOS DE APORTE DE MANERA UNIFORME ENTRE LOS
122300*PERIODOS DE CAPITALIZACION, AUN CUANDO LAS FRECUENCIAS DIFIERAN
122400 232-ACUMULAR-CONTRIBUCION SECTION.
122500*LIMPIA EL ACUMULADOR DE APORTE DEL PERIODO Y AVANZA EL
122600*TRACKER FRACCIONARIO DE APORTES
122700     MOVE ZEROS TO WKS-CONTRIB-PERIODO
122800     ADD WKS-INCREMENTO-TRACKER TO WKS-TRACKER-APORTE
122900
123000*SUMA TANTOS EVENTOS DE APORTE COMO QUEPAN ENTEROS EN
123100*EL TRACKER ACUMULADO HASTA AHORA
123200     PERFORM 238-SUMAR-EVENTO-APORTE THRU 238-SUMAR-EVENTO-APORTE-E
123300             UNTIL WKS-TRACKER-APORTE < 1.
123400 232-ACUMULAR-CONTRIBUCION-E. EXIT.
123500
123600*--------------------------------------------------------------*
123700*    SUMA UN EVENTO DE APORTE AL PERIODO Y CONSUME UNA UNIDAD  *
123800*    DEL CONTADOR FRACCIONARIO (TRACKER) DE APORTES            *
123900*    (INVOCADA TANTAS VECES COMO EVENTOS CAIGAN EN EL PERIODO) *
124000*--------------------------------------------------------------*
124100 238-SUMAR-EVENTO-APORTE SECTION.
124200     ADD WKS-APORTE-POR-EVENTO TO WKS-CONTRIB-PERIODO
124300     SUBTRACT 1 FROM WKS-TRACKER-APORTE.
124400 238-SUMAR-EVENTO-APORTE-E. EXIT.
124500
124600*CAPITALIZA EL SALDO SEGUN EL MOMENTO DE APORTE (INICIO O FINAL)
124700*--------------------------------------------------------------*
124800*    CAPITALIZACION DEL SALDO SEGUN EL MOMENTO DE APORTE       *
124900*    SI EL APORTE ES AL INICIO DEL PERIODO, SE SUMA PRIMERO AL *
125000*    SALDO Y LUEGO SE CAPITALIZA TODO JUNTO (EL APORTE TAMBIEN *
125100*    GANA INTERES ESE PERIODO).  SI ES AL FINAL, SE CAPITALIZA *
125200*    EL SALDO ANTERIOR Y LUEGO SE SUMA EL APORTE (NO GANA      *
125300*    INTERES ESE PERIODO)                                      *
125400*--------------------------------------------------------------*
125500 233-APLICAR-COMPOSICION SECTION.
125600*APORTE AL INICIO: EL APORTE SE SUMA ANTES DE CAPITALIZAR
125700*POR LO QUE TAMBIEN GENERA INTERES EN ESTE PERIODO
125800     IF PIES-APORTE-AL-INICIO
125900        COMPUTE WKS-SALDO-TRABAJO =
126000                WKS-SALDO-ACTUAL + WKS-CONTRIB-PERIODO
126100        COMPUTE WKS-SALDO-ACTUAL =
126200                WKS-SALDO-TRABAJO * WKS-MULTIPLICADOR
126300        COMPUTE WKS-INTERES-PERIODO =
126400                WKS-SALDO-ACTUAL - WKS-SALDO-TRABAJO
126500*APORTE AL FINAL: SE CAPITALIZA PRIMERO EL SALDO ANTERIOR
126600*Y LUEGO SE SUMA EL APORTE, QUE NO GENERA INTERES AHORA
126700     ELSE
126800        COMPUTE WKS-SALDO-TRABAJO = WKS-SALDO-ACTUAL
126900        COMPUTE WKS-SALDO-ACTUAL =
127000                WKS-SALDO-TRABAJO * WKS-MULTIPLICADOR
127100        COMPUTE WKS-INTERES-PERIODO =
127200                WKS-SALDO-ACTUAL - WKS-SALDO-TRABAJO
127300        ADD WKS-CONTRIB-PERIODO TO WKS-SALDO-ACTUAL
127400     END-IF.
127500 233-APLICAR-COMPOSICION-E. EXIT.
127600
127700*AL CUMPLIRSE UN ANIO COMPLETO SE EMITE UN RENGLON DE CEDULA ANUAL
127800*--------------------------------------------------------------*
127900*    CONTROL DE QUIEBRE ANUAL DE LA CEDULA                     *
128000*    EL PERIODO ES FIN DE ANIO CUANDO ES MULTIPLO EXACTO DE LA *
128100*    CANTIDAD DE PERIODOS POR ANIO (RESIDUO CERO).  SE EMITE UN*
128200*    RENGLON DE LA TABLA ANUAL Y SE REINICIAN LOS ACUMULADORES *
128300*    DEL ANIO TOMANDO EL SALDO ACTUAL COMO NUEVO SALDO INICIAL *
128400*--------------------------------------------------------------*
128500 234-VERIFICAR-LIMITE-ANIO SECTION.
128600*EL COCIENTE ES EL NUMERO DE ANIO; RESIDUO CERO INDICA
128700*QUE EL PERIODO ACTUAL CIERRA UN ANIO COMPLETO
128800     DIVIDE WKS-PERIODO BY WKS-PERIODOS-ANIO
128900            GIVING WKS-ANIO-ACTUAL REMAINDER WKS-RESIDUO-ANIO
129000
129100*SE EMITE EL RENGLON ANUAL Y SE REINICIAN LOS ACUMULADORES
129200     IF WKS-RESIDUO-ANIO = 0
129300        ADD 1 TO WKS-TOTAL-FILAS-ANUAL
129400        SET WKS-IX-ANUAL TO WKS-TOTAL-FILAS-ANUAL
129500        MOVE WKS-ANIO-ACTUAL TO WKA-ANIO(WKS-IX-ANUAL)
129600        COMPUTE WKA-SALDO-INICIAL(WKS-IX-ANUAL) ROUNDED =
129700                WKS-SALDO-INICIO-ANIO
129800        COMPUTE WKA-APORTES(WKS-IX-ANUAL) ROUNDED =
129900                WKS-APORTES-ANIO
130000        COMPUTE WKA-INTERES(WKS-IX-ANUAL) ROUNDED =
130100                WKS-INTERES-ANIO
130200        COMPUTE WKA-SALDO-FINAL(WKS-IX-ANUAL) ROUNDED =
130300                WKS-SALDO-ACTUAL
130400        MOVE WKS-SALDO-ACTUAL TO WKS-SALDO-INICIO-ANIO
130500        MOVE ZEROS TO WKS-APORTES-ANIO WKS-INTERES-ANIO
130600     END-IF.
130700 234-VERIFICAR-LIMITE-ANIO-E. EXIT.
130800
130900*APROXIMACION DE MES DE DESPLIEGUE: A LO SUMO UN RENGLON MENSUAL
131000*POR PERIODO, AUNQUE EL EQUIVALENTE DE MESES SALTE VARIAS VECES
131100*--------------------------------------------------------------*
131200*    CONTROL DE QUIEBRE MENSUAL DE LA CEDULA (APROXIMACION)    *
131300*    EL MES EQUIVALENTE DE DESPLIEGUE SE APROXIMA CONVIRTIENDO *
131400*    EL PERIODO ACTUAL A BASE 12 MESES POR ANIO.  A LO SUMO SE *
131500*    EMITE UN RENGLON MENSUAL POR PERIODO, AUNQUE EL MES       *
131600*    EQUIVALENTE AVANCE VARIOS MESES DE UNA VEZ (P.EJ. EN      *
131700*    CAPITALIZACION ANUAL), PARA PRESERVAR EL COMPORTAMIENTO   *
131800*    ORIGINAL DE LA CEDULA FUENTE                              *
131900*--------------------------------------------------------------*
132000 235-VERIFICAR-LIMITE-MES SECTION.
132100*CONVIERTE EL PERIODO ACTUAL A SU EQUIVALENTE EN MESES,
132200*INDEPENDIENTEMENTE DE LA FRECUENCIA DE CAPITALIZACION
132300     COMPUTE WKS-MES-EQUIVALENTE =
132400             (WKS-PERIODO * 12) / WKS-PERIODOS-ANIO
132500
132600*SOLO SE EMITE RENGLON SI EL MES EQUIVALENTE YA ALCANZO
132700*AL CONTADOR DE DESPLIEGUE Y QUEDAN MESES POR EMITIR
132800     IF WKS-MES-EQUIVALENTE >= WKS-CONTADOR-MES
132900        AND WKS-CONTADOR-MES <= WKS-TOTAL-MESES
133000
133100        ADD 1 TO WKS-TOTAL-FILAS-MENSUAL
133200        SET WKS-IX-MENSUAL TO WKS-TOTAL-FILAS-MENSUAL
133300
133400*DERIVA EL NUMERO DE ANIO DE DESPLIEGUE DEL MES ACTUAL
133500        COMPUTE WKS-VALOR-A-JUSTIFICAR =
133600                ((WKS-CONTADOR-MES - 1) / 12) + 1
133700        PERFORM 239-JUSTIFICAR-NUMERO THRU 239-JUSTIFICAR-NUMERO-E
133800        MOVE WKS-NUM-JUSTIFICADO TO WKS-NUM-ANIO-TXT
133900
134000*DESCOMPONE EL CONTADOR DE MES EN ANIO Y MES DENTRO DEL
134100*ANIO PARA ARMAR LA ETIQUETA "Year y, Month m"
134200        SUBTRACT 1 FROM WKS-CONTADOR-MES GIVING WKS-COCIENTE-TEMP
134300        DIVIDE WKS-COCIENTE-TEMP BY 12
134400               GIVING WKS-COCIENTE-TEMP REMAINDER WKS-RESIDUO-MES
134500        COMPUTE WKS-VALOR-A-JUSTIFICAR = WKS-RESIDUO-MES + 1
134600        PERFORM 239-JUSTIFICAR-NUMERO THRU 239-JUSTIFICAR-NUMERO-E
134700        MOVE WKS-NUM-JUSTIFICADO TO WKS-NUM-MES-TXT
134800
134900        MOVE SPACES TO WKM-ETIQUETA(WKS-IX-MENSUAL)
135000        STRING "Year "          DELIMITED BY SIZE
135100               WKS-NUM-ANIO-TXT DELIMITED BY SPACE
135200               ", Month "       DELIMITED BY SIZE
135300               WKS-NUM-MES-TXT  DELIMITED BY SPACE
135400          INTO WKM-ETIQUETA(WKS-IX-MENSUAL)
135500
135600*REDONDEA LAS CUATRO CIFRAS DEL RENGLON MENSUAL A DOS
135700*DECIMALES (HALF-UP POR EFECTO DE ROUNDED)
135800        COMPUTE WKM-SALDO-INICIAL(WKS-IX-MENSUAL) ROUNDED =
135900                WKS-SALDO-INICIO-MES
136000        COMPUTE WKM-APORTES(WKS-IX-MENSUAL) ROUNDED =
136100                WKS-APORTES-MES
136200        COMPUTE WKM-INTERES(WKS-IX-MENSUAL) ROUNDED =
136300                WKS-INTERES-MES
136400        COMPUTE WKM-SALDO-FINAL(WKS-IX-MENSUAL) ROUNDED =
136500                WKS-SALDO-ACTUAL
136600
136700        MOVE WKS-SALDO-ACTUAL TO WKS-SALDO-INICIO-MES
136800        MOVE ZEROS TO WKS-APORTES-MES WKS-INTERES-MES
136900        ADD 1 TO WKS-CONTADOR-MES
137000     END-IF.
137100 235-VERIFICAR-LIMITE-MES-E. EXIT.
137200
137300*JUSTIFICA A LA IZQUIERDA UN NUMERO DE 1 A 3 CIFRAS SIN RELLENO
137400*DE CEROS, PARA ROTULOS Y CAMPOS CSV SIN RELLENO
137500*--------------------------------------------------------------*
137600*    JUSTIFICACION A IZQUIERDA DE UN NUMERO DE 1 A 4 CIFRAS    *
137700*    QUITA LOS CEROS/ESPACIOS DE RELLENO A LA IZQUIERDA PARA   *
137800*    ROTULAR MESES, ANIOS Y CAMPOS CSV SIN RELLENO DE CEROS    *
137900*--------------------------------------------------------------*
138000 239-JUSTIFICAR-NUMERO SECTION.
138100     MOVE WKS-VALOR-A-JUSTIFICAR TO WKS-EDIT-GENERICO
138200     MOVE SPACES TO WKS-NUM-JUSTIFICADO
138300
138400     EVALUATE TRUE
138500        WHEN WKS-EDIT-GENERICO(1:3) = SPACES
138600             MOVE WKS-EDIT-GENERICO(4:1) TO
138700                  WKS-NUM-JUSTIFICADO(1:1)
138800        WHEN WKS-EDIT-GENERICO(1:2) = SPACES
138900             MOVE WKS-EDIT-GENERICO(3:2) TO
139000                  WKS-NUM-JUSTIFICADO(1:2)
139100        WHEN WKS-EDIT-GENERICO(1:1) = SPACE
139200             MOVE WKS-EDIT-GENERICO(2:3) TO
139300                  WKS-NUM-JUSTIFICADO(1:3)
139400        WHEN OTHER
139500             MOVE WKS-EDIT-GENERICO TO
139600                  WKS-NUM-JUSTIFICADO(1:4)
139700     END-EVALUATE.
139800 239-JUSTIFICAR-NUMERO-E. EXIT.
139900
140000*ESCRIBE EL REGISTRO DE RESUMEN DEL ESCENARIO VALIDO
140100*--------------------------------------------------------------*
140200*    ESCRITURA DEL REGISTRO DE RESUMEN DEL ESCENARIO VALIDO    *
140300*    REDONDEA A 2 DECIMALES (HALF-UP POR EFECTO DE ROUNDED) EL *
140400*    SALDO FINAL, LOS APORTES TOTALES Y EL INTERES TOTAL ANTES *
140500*    DE ESCRIBIR EL REGISTRO EN RESMFILE                       *
140600*--------------------------------------------------------------*
140700 240-ESCRIBIR-RESUMEN SECTION.
140800*COPIA LAS TRES CIFRAS DE RESUMEN AL REGISTRO DE SALIDA,
140900*REDONDEADAS A DOS DECIMALES (HALF-UP POR ROUNDED)
141000     MOVE PIES-ID-ESCENARIO TO PIRS-ID-ESCENARIO
141100     COMPUTE PIRS-SALDO-FINAL     ROUNDED = WKS-SALDO-ACTUAL
141200     COMPUTE PIRS-APORTES-TOTALES ROUNDED = WKS-APORTES-TOTALES
141300     COMPUTE PIRS-INTERES-TOTAL   ROUNDED = WKS-INTERES-TOTAL
141400
141500     WRITE PIRS-REGISTRO
141600
141700*ERROR DE E/S AL ESCRIBIR EL RESUMEN ABORTA LA CORRIDA
141800     IF FS-RESM NOT = 0
141900        DISPLAY "ERROR AL ESCRIBIR RESMFILE, FS = " FS-RESM
142000        MOVE 91 TO RETURN-CODE
142100        PERFORM 950-CERRAR-ARCHIVOS THRU 950-CERRAR-ARCHIVOS-E
142200        STOP RUN
142300     END-IF.
142400 240-ESCRIBIR-RESUMEN-E. EXIT.
142500
142600*REPORTE IMPRESO: CEDULA ANUAL CON ENCABEZADO DE ESCENARIO
142700*--------------------------------------------------------------*
142800*    REPORTE IMPRESO: CEDULA ANUAL CON ENCABEZADO DE ESCENARIO *
142900*    IMPRIME EL ENCABEZADO DEL ESCENARIO, LA LINEA DE TITULOS  *
143000*    Y UN RENGLON POR CADA AÑO DE LA TABLA ANUAL ACUMULADA     *
143100*--------------------------------------------------------------*
143200 250-GENERAR-REPORTE-ANUAL SECTION.
143300     PERFORM 253-IMPRIMIR-ENCABEZADO-ESCENARIO
143400             THRU 253-IMPRIMIR-ENCABEZADO-ESCENARIO-E
143500
143600     WRITE REG-REPORTE FROM WKS-ENCABEZADO-ANUAL
143700     WRITE REG-REPORTE FROM WKS-GUIONES
143800
143900     PERFORM 251-IMPRIMIR-DETALLE-ANUAL
144000             THRU 251-IMPRIMIR-DETALLE-ANUAL-E
144100             VARYING WKS-IX-ANUAL FROM 1 BY 1
144200             UNTIL WKS-IX-ANUAL > WKS-TOTAL-FILAS-ANUAL.
144300 250-GENERAR-REPORTE-ANUAL-E. EXIT.
144400
144500*--------------------------------------------------------------*
144600*    IMPRESION DE UN RENGLON DE LA CEDULA ANUAL                *
144700*    FORMATEA AÑO, SALDO INICIAL, APORTES, INTERES Y SALDO     *
144800*    FINAL CON EL SIMBOLO DE MONEDA Y DOS DECIMALES            *
144900*--------------------------------------------------------------*
145000 251-IMPRIMIR-DETALLE-ANUAL SECTION.
145100*COLUMNA AÑO SIN RELLENO DE CEROS
145200     MOVE WKA-ANIO(WKS-IX-ANUAL) TO WKS-VALOR-A-JUSTIFICAR
145300     PERFORM 239-JUSTIFICAR-NUMERO THRU 239-JUSTIFICAR-NUMERO-E
145400     MOVE WKS-NUM-JUSTIFICADO TO LDA-ANIO
145500
145600*COLUMNA SALDO INICIAL DEL AÑO, CON SIMBOLO DE MONEDA
145700     MOVE WKA-SALDO-INICIAL(WKS-IX-ANUAL) TO WKS-MONTO-A-FORMATEAR
145800     PERFORM 254-FORMATEAR-CELDA-MONTO
145900             THRU 254-FORMATEAR-CELDA-MONTO-E
146000     MOVE WKS-CELDA-FORMATEADA TO LDA-SALDO-INICIAL
146100
146200*COLUMNA APORTES DEL AÑO, CON SIMBOLO DE MONEDA
146300     MOVE WKA-APORTES(WKS-IX-ANUAL) TO WKS-MONTO-A-FORMATEAR
146400     PERFORM 254-FORMATEAR-CELDA-MONTO
146500             THRU 254-FORMATEAR-CELDA-MONTO-E
146600     MOVE WKS-CELDA-FORMATEADA TO LDA-APORTES
146700
146800*COLUMNA INTERES DEL AÑO, CON SIMBOLO DE MONEDA
146900     MOVE WKA-INTERES(WKS-IX-ANUAL) TO WKS-MONTO-A-FORMATEAR
147000     PERFORM 254-FORMATEAR-CELDA-MONTO
147100             THRU 254-FORMATEAR-CELDA-MONTO-E
147200     MOVE WKS-CELDA-FORMATEADA TO LDA-INTERES
147300
147400*COLUMNA SALDO FINAL DEL AÑO, CON SIMBOLO DE MONEDA
147500     MOVE WKA-SALDO-FINAL(WKS-IX-ANUAL) TO WKS-MONTO-A-FORMATEAR
147600     PERFORM 254-FORMATEAR-CELDA-MONTO
147700             THRU 254-FORMATEAR-CELDA-MONTO-E
147800     MOVE WKS-CELDA-FORMATEADA TO LDA-SALDO-FINAL
147900
148000     WRITE REG-REPORTE FROM WKS-LINEA-DET-ANUAL.
148100 251-IMPRIMIR-DETALLE-ANUAL-E. EXIT.
148200
148300*ANTEPONE EL SIMBOLO DE MONEDA A UN MONTO EDITADO DE 2 DECIMALES
148400*--------------------------------------------------------------*
148500*    ANTEPONE EL SIMBOLO DE MONEDA A UN MONTO EDITADO          *
148600*    DE DOS DECIMALES PARA SU IMPRESION EN EL REPORTE          *
148700*    (NO AFECTA EL CALCULO NI EL CONTENIDO DE LOS CSV)         *
148800*--------------------------------------------------------------*
148900 254-FORMATEAR-CELDA-MONTO SECTION.
149000     MOVE WKS-MONTO-A-FORMATEAR TO WKS-EDICION-MONTO
149100     STRING WKS-SIMBOLO-MONEDA DELIMITED BY SIZE
149200            WKS-EDICION-MONTO  DELIMITED BY SIZE
149300       INTO WKS-CELDA-FORMATEADA.
149400 254-FORMATEAR-CELDA-MONTO-E. EXIT.
149500
149600*RESUELVE EL SIMBOLO DE MONEDA DEL ESCENARIO PARA EL REPORTE
149700*--------------------------------------------------------------*
149800*    RESOLUCION DEL SIMBOLO DE MONEDA DEL ESCENARIO            *
149900*    BUSQUEDA BINARIA EN LA TABLA DE MONEDAS ORDENADA POR      *
150000*    CODIGO.  UN CODIGO NO RECONOCIDO USA EL SIMBOLO GENERICO  *
150100*    DE DOLAR, SOLO AFECTA ROTULACION DE REPORTES, NUNCA EL    *
150200*    CALCULO NI EL CONTENIDO DE LOS ARCHIVOS CSV               *
150300*--------------------------------------------------------------*
150400 252-RESOLVER-SIMBOLO-MONEDA SECTION.
150500*BUSQUEDA BINARIA POR CODIGO DE MONEDA EN LA TABLA;
150600*SIN COINCIDENCIA SE USA EL SIMBOLO GENERICO DE DOLAR
150700     SET TMON-I TO 1
150800     SEARCH ALL TMON-ENTRADA
150900        AT END
151000             MOVE "$  " TO WKS-SIMBOLO-MONEDA
151100        WHEN TMON-CODIGO(TMON-I) = PIES-MONEDA
151200             MOVE TMON-SIMBOLO(TMON-I) TO WKS-SIMBOLO-MONEDA
151300     END-SEARCH.
151400 252-RESOLVER-SIMBOLO-MONEDA-E. EXIT.
151500
151600*ENCABEZADO DE ESCENARIO: RESUMEN Y PARAMETROS DE LA CORRIDA
151700*--------------------------------------------------------------*
151800*    ENCABEZADO DE ESCENARIO: RESUMEN Y PARAMETROS DE LA CORRID*
151900*    IMPRIME EL ID DEL ESCENARIO Y LAS CINCO CIFRAS DE RESUMEN *
152000*    (SALDO FINAL, MONTO INICIAL, APORTES Y INTERES TOTALES)   *
152100*    SEGUIDAS DE LOS PARAMETROS DE ENTRADA DEL ESCENARIO       *
152200*--------------------------------------------------------------*
152300 253-IMPRIMIR-ENCABEZADO-ESCENARIO SECTION.
152400*LINEA DE IDENTIFICACION DEL ESCENARIO
152500     MOVE SPACES TO REPT-LINEA-TEXTO
152600     STRING "SCENARIO: " DELIMITED BY SIZE
152700            PIES-ID-ESCENARIO DELIMITED BY SIZE
152800       INTO REPT-LINEA-TEXTO
152900     WRITE REG-REPORTE
153000
153100     WRITE REG-REPORTE FROM WKS-GUIONES
153200
153300*SALDO FINAL DE LA PROYECCION
153400     MOVE WKS-SALDO-ACTUAL TO WKS-MONTO-A-FORMATEAR
153500     PERFORM 254-FORMATEAR-CELDA-MONTO
153600             THRU 254-FORMATEAR-CELDA-MONTO-E
153700     MOVE SPACES TO REPT-LINEA-TEXTO
153800     STRING "END BALANCE............ " DELIMITED BY SIZE
153900            WKS-CELDA-FORMATEADA        DELIMITED BY SIZE
154000       INTO REPT-LINEA-TEXTO
154100     WRITE REG-REPORTE
154200
154300*MONTO INICIAL APORTADO POR EL INVERSIONISTA
154400     MOVE PIES-MONTO-INICIAL TO WKS-MONTO-A-FORMATEAR
154500     PERFORM 254-FORMATEAR-CELDA-MONTO
154600             THRU 254-FORMATEAR-CELDA-MONTO-E
154700     MOVE SPACES TO REPT-LINEA-TEXTO
154800     STRING "STARTING AMOUNT......... " DELIMITED BY SIZE
154900            WKS-CELDA-FORMATEADA        DELIMITED BY SIZE
155000       INTO REPT-LINEA-TEXTO
155100     WRITE REG-REPORTE
155200
155300*TOTAL DE APORTES (INCLUYE EL MONTO INICIAL)
155400     MOVE WKS-APORTES-TOTALES TO WKS-MONTO-A-FORMATEAR
155500     PERFORM 254-FORMATEAR-CELDA-MONTO
155600             THRU 254-FORMATEAR-CELDA-MONTO-E
155700     MOVE SPACES TO REPT-LINEA-TEXTO
155800     STRING "TOTAL CONTRIBUTIONS..... " DELIMITED BY SIZE
155900            WKS-CELDA-FORMATEADA        DELIMITED BY SIZE
156000       INTO REPT-LINEA-TEXTO
156100     WRITE REG-REPORTE
156200
156300*TOTAL DE INTERES GANADO EN TODA LA PROYECCION
156400     MOVE WKS-INTERES-TOTAL TO WKS-MONTO-A-FORMATEAR
156500     PERFORM 254-FORMATEAR-CELDA-MONTO
156600             THRU 254-FORMATEAR-CELDA-MONTO-E
156700     MOVE SPACES TO REPT-LINEA-TEXTO
156800     STRING "TOTAL INTEREST EARNED... " DELIMITED BY SIZE
156900            WKS-CELDA-FORMATEADA        DELIMITED BY SIZE
157000       INTO REPT-LINEA-TEXTO
157100     WRITE REG-REPORTE
157200
157300*FRECUENCIA DE CAPITALIZACION DEL ESCENARIO
157400     MOVE SPACES TO REPT-LINEA-TEXTO
157500     STRING "COMPOUNDING FREQUENCY... " DELIMITED BY SIZE
157600            PIES-FRECUENCIA-CAP          DELIMITED BY SIZE
157700       INTO REPT-LINEA-TEXTO
157800     WRITE REG-REPORTE
157900
158000*TASA ANUAL REDONDEADA A DOS DECIMALES PARA IMPRESION
158100     COMPUTE WKS-TASA-REDONDEADA ROUNDED = PIES-TASA-ANUAL
158200     MOVE WKS-TASA-REDONDEADA TO WKS-TASA-EDITADA
158300     MOVE SPACES TO REPT-LINEA-TEXTO
158400     STRING "ANNUAL RETURN RATE (%).. " DELIMITED BY SIZE
158500            WKS-TASA-EDITADA            DELIMITED BY SIZE
158600       INTO REPT-LINEA-TEXTO
158700     WRITE REG-REPORTE
158800
158900*HORIZONTE DE LA INVERSION EN ANIOS COMPLETOS
159000     MOVE PIES-ANIOS TO WKS-VALOR-A-JUSTIFICAR
159100     PERFORM 239-JUSTIFICAR-NUMERO THRU 239-JUSTIFICAR-NUMERO-E
159200     MOVE SPACES TO REPT-LINEA-TEXTO
159300     STRING "NUMBER OF YEARS......... " DELIMITED BY SIZE
159400            WKS-NUM-JUSTIFICADO DELIMITED BY SPACE
159500       INTO REPT-LINEA-TEXTO
159600     WRITE REG-REPORTE
159700
159800*CODIGO DE MONEDA DEL ESCENARIO
159900     MOVE SPACES TO REPT-LINEA-TEXTO
160000     STRING "CURRENCY................ " DELIMITED BY SIZE
160100            PIES-MONEDA                  DELIMITED BY SIZE
160200       INTO REPT-LINEA-TEXTO
160300     WRITE REG-REPORTE
160400
160500     WRITE REG-REPORTE FROM WKS-GUIONES.
160600 253-IMPRIMIR-ENCABEZADO-ESCENARIO-E. EXIT.
160700
160800*REPORTE IMPRESO: CEDULA MENSUAL SEGUIDA DE TRAILER DE MESES
160900*--------------------------------------------------------------*
161000*    REPORTE IMPRESO: CEDULA MENSUAL SEGUIDA DE TRAILER        *
161100*    IMPRIME LA LINEA DE TITULOS, UN RENGLON POR CADA MES DE LA*
161200*    TABLA MENSUAL ACUMULADA Y EL TRAILER CON EL TOTAL DE MESES*
161300*--------------------------------------------------------------*
161400 260-GENERAR-REPORTE-MENSUAL SECTION.
161500     WRITE REG-REPORTE FROM WKS-ENCABEZADO-MENSUAL
161600     WRITE REG-REPORTE FROM WKS-GUIONES
161700
161800     PERFORM 261-IMPRIMIR-DETALLE-MENSUAL
161900             THRU 261-IMPRIMIR-DETALLE-MENSUAL-E
162000             VARYING WKS-IX-MENSUAL FROM 1 BY 1
162100             UNTIL WKS-IX-MENSUAL > WKS-TOTAL-FILAS-MENSUAL
162200
162300     WRITE REG-REPORTE FROM WKS-GUIONES
162400     PERFORM 262-IMPRIMIR-TRAILER-MESES
162500             THRU 262-IMPRIMIR-TRAILER-MESES-E.
162600 260-GENERAR-REPORTE-MENSUAL-E. EXIT.
162700
162800*--------------------------------------------------------------*
162900*    IMPRESION DE UN RENGLON DE LA CEDULA MENSUAL              *
163000*    FORMATEA LA ETIQUETA DEL MES, SALDO INICIAL, APORTES,     *
163100*    INTERES Y SALDO FINAL CON EL SIMBOLO DE MONEDA            *
163200*--------------------------------------------------------------*
163300 261-IMPRIMIR-DETALLE-MENSUAL SECTION.
163400*COLUMNA ETIQUETA DEL MES (Year y, Month m)
163500     MOVE WKM-ETIQUETA(WKS-IX-MENSUAL) TO LDM-MES
163600
163700*COLUMNA SALDO INICIAL DEL MES, CON SIMBOLO DE MONEDA
163800     MOVE WKM-SALDO-INICIAL(WKS-IX-MENSUAL) TO
163900          WKS-MONTO-A-FORMATEAR
164000     PERFORM 254-FORMATEAR-CELDA-MONTO
164100             THRU 254-FORMATEAR-CELDA-MONTO-E
164200     MOVE WKS-CELDA-FORMATEADA TO LDM-SALDO-INICIAL
164300
164400*COLUMNA APORTES DEL MES, CON SIMBOLO DE MONEDA
164500     MOVE WKM-APORTES(WKS-IX-MENSUAL) TO WKS-MONTO-A-FORMATEAR
164600     PERFORM 254-FORMATEAR-CELDA-MONTO
164700             THRU 254-FORMATEAR-CELDA-MONTO-E
164800     MOVE WKS-CELDA-FORMATEADA TO LDM-APORTES
164900
165000*COLUMNA INTERES DEL MES, CON SIMBOLO DE MONEDA
165100     MOVE WKM-INTERES(WKS-IX-MENSUAL) TO WKS-MONTO-A-FORMATEAR
165200     PERFORM 254-FORMATEAR-CELDA-MONTO
165300             THRU 254-FORMATEAR-CELDA-MONTO-E
165400     MOVE WKS-CELDA-FORMATEADA TO LDM-INTERES
165500
165600*COLUMNA SALDO FINAL DEL MES, CON SIMBOLO DE MONEDA
165700     MOVE WKM-SALDO-FINAL(WKS-IX-MENSUAL) TO WKS-MONTO-A-FORMATEAR
165800     PERFORM 254-FORMATEAR-CELDA-MONTO
165900             THRU 254-FORMATEAR-CELDA-MONTO-E
166000     MOVE WKS-CELDA-FORMATEADA TO LDM-SALDO-FINAL
166100
166200     WRITE REG-REPORTE FROM WKS-LINEA-DET-MENSUAL.
166300 261-IMPRIMIR-DETALLE-MENSUAL-E. EXIT.
166400
166500*--------------------------------------------------------------*
166600*    TRAILER DE LA CEDULA MENSUAL CON EL TOTAL DE MESES        *
166700*    EMITIDOS REALMENTE (PUEDE SER MENOR A ANIOS*12 SI LA      *
166800*    CAPITALIZACION ES MENOS FRECUENTE QUE MENSUAL)            *
166900*--------------------------------------------------------------*
167000 262-IMPRIMIR-TRAILER-MESES SECTION.
167100     MOVE WKS-TOTAL-FILAS-MENSUAL TO WKS-VALOR-A-JUSTIFICAR
167200     PERFORM 239-JUSTIFICAR-NUMERO THRU 239-JUSTIFICAR-NUMERO-E
167300     MOVE SPACES TO REPT-LINEA-TEXTO
167400     STRING "Total months: " DELIMITED BY SIZE
167500            WKS-NUM-JUSTIFICADO DELIMITED BY SPACE
167600       INTO REPT-LINEA-TEXTO
167700     WRITE REG-REPORTE.
167800 262-IMPRIMIR-TRAILER-MESES-E. EXIT.
167900
168000*EXPORTACION CSV DE LA CEDULA ANUAL DEL ESCENARIO
168100*--------------------------------------------------------------*
168200*    EXPORTACION CSV DE LA CEDULA ANUAL DEL ESCENARIO          *
168300*    ESCRIBE SIEMPRE LA LINEA DE ENCABEZADO, AUN CUANDO LA     *
168400*    TABLA ANUAL ESTE VACIA (CERO RENGLONES)                   *
168500*--------------------------------------------------------------*
168600 270-EXPORTAR-CSV-ANUAL SECTION.
168700*EL ENCABEZADO SE ESCRIBE SIEMPRE, AUN CON LA TABLA VACIA
168800     MOVE SPACES TO ANCS-LINEA-TEXTO
168900     MOVE "Year,Start Balance,Contributions,Interest,End Balance"
169000          TO ANCS-LINEA-TEXTO
169100     WRITE REG-ANUAL-CSV
169200
169300     PERFORM 271-ESCRIBIR-DETALLE-CSV-ANUAL
169400             THRU 271-ESCRIBIR-DETALLE-CSV-ANUAL-E
169500             VARYING WKS-IX-ANUAL FROM 1 BY 1
169600             UNTIL WKS-IX-ANUAL > WKS-TOTAL-FILAS-ANUAL.
169700 270-EXPORTAR-CSV-ANUAL-E. EXIT.
169800
169900*--------------------------------------------------------------*
170000*    ESCRITURA DE UN RENGLON CSV DE LA CEDULA ANUAL            *
170100*    PRIMER CAMPO ES EL AÑO SIN RELLENO; LOS CUATRO MONTOS     *
170200*    SIGUIENTES SE FORMATEAN SIN RELLENO CON DOS DECIMALES     *
170300*--------------------------------------------------------------*
170400 271-ESCRIBIR-DETALLE-CSV-ANUAL SECTION.
170500*PRIMER CAMPO DEL RENGLON CSV: EL NUMERO DE ANIO SIN RELLENO
170600     MOVE WKA-ANIO(WKS-IX-ANUAL) TO WKS-VALOR-A-JUSTIFICAR
170700     PERFORM 239-JUSTIFICAR-NUMERO THRU 239-JUSTIFICAR-NUMERO-E
170800
170900*CAMPO 1: SALDO INICIAL DEL AÑO, SIN RELLENO, DOS DECIMALES
171000     MOVE WKA-SALDO-INICIAL(WKS-IX-ANUAL) TO WKS-MONTO-A-FORMATEAR
171100     PERFORM 272-FORMATEAR-MONTO-CSV
171200             THRU 272-FORMATEAR-MONTO-CSV-E
171300     MOVE WKS-CAMPO-CSV TO WKS-CSV-CAMPO-1
171400
171500*CAMPO 2: APORTES DEL AÑO, SIN RELLENO, DOS DECIMALES
171600     MOVE WKA-APORTES(WKS-IX-ANUAL) TO WKS-MONTO-A-FORMATEAR
171700     PERFORM 272-FORMATEAR-MONTO-CSV
171800             THRU 272-FORMATEAR-MONTO-CSV-E
171900     MOVE WKS-CAMPO-CSV TO WKS-CSV-CAMPO-2
172000
172100*CAMPO 3: INTERES DEL AÑO, SIN RELLENO, DOS DECIMALES
172200     MOVE WKA-INTERES(WKS-IX-ANUAL) TO WKS-MONTO-A-FORMATEAR
172300     PERFORM 272-FORMATEAR-MONTO-CSV
172400             THRU 272-FORMATEAR-MONTO-CSV-E
172500     MOVE WKS-CAMPO-CSV TO WKS-CSV-CAMPO-3
172600
172700*CAMPO 4: SALDO FINAL DEL AÑO, SIN RELLENO, DOS DECIMALES
172800     MOVE WKA-SALDO-FINAL(WKS-IX-ANUAL) TO WKS-MONTO-A-FORMATEAR
172900     PERFORM 272-FORMATEAR-MONTO-CSV
173000             THRU 272-FORMATEAR-MONTO-CSV-E
173100     MOVE WKS-CAMPO-CSV TO WKS-CSV-CAMPO-4
173200
173300*ARMA EL RENGLON CSV SEPARANDO LOS CAMPOS CON COMA
173400     MOVE SPACES TO ANCS-LINEA-TEXTO
173500     STRING WKS-NUM-JUSTIFICADO DELIMITED BY SPACE
173600            ","                 DELIMITED BY SIZE
173700            WKS-CSV-CAMPO-1     DELIMITED BY SPACE
173800            ","                 DELIMITED BY SIZE
173900            WKS-CSV-CAMPO-2     DELIMITED BY SPACE
174000            ","                 DELIMITED BY SIZE
174100            WKS-CSV-CAMPO-3     DELIMITED BY SPACE
174200            ","                 DELIMITED BY SIZE
174300            WKS-CSV-CAMPO-4     DELIMITED BY SPACE
174400       INTO ANCS-LINEA-TEXTO
174500     WRITE REG-ANUAL-CSV.
174600 271-ESCRIBIR-DETALLE-CSV-ANUAL-E. EXIT.
174700
174800*ELIMINA LOS ESPACIOS A LA IZQUIERDA DE UN MONTO EDITADO PARA
174900*DEJARLO EN FORMATO CSV (SIN RELLENO, DOS DECIMALES)
175000*--------------------------------------------------------------*
175100*    ELIMINA LOS ESPACIOS A LA IZQUIERDA DE UN MONTO EDITADO   *
175200*    PARA DEJARLO EN FORMATO CSV (SIN RELLENO, DOS DECIMALES)  *
175300*    (DEJA EL MONTO SIN RELLENO DE ESPACIOS A LA IZQUIERDA)    *
175400*--------------------------------------------------------------*
175500 272-FORMATEAR-MONTO-CSV SECTION.
175600     MOVE WKS-MONTO-A-FORMATEAR TO WKS-EDICION-MONTO
175700     MOVE 1 TO WKS-PUNTERO-CSV
175800
175900     PERFORM 273-AVANZAR-PUNTERO-CSV THRU 273-AVANZAR-PUNTERO-CSV-E
176000             UNTIL WKS-EDICION-MONTO(WKS-PUNTERO-CSV:1) NOT = SPACE
176100                OR WKS-PUNTERO-CSV >= WKS-LARGO-EDICION
176200
176300     MOVE SPACES TO WKS-CAMPO-CSV
176400     MOVE WKS-EDICION-MONTO(WKS-PUNTERO-CSV:) TO WKS-CAMPO-CSV.
176500 272-FORMATEAR-MONTO-CSV-E. EXIT.
176600
176700*--------------------------------------------------------------*
176800*    AVANZA UNA POSICION EL PUNTERO DE BUSQUEDA DEL PRIMER     *
176900*    CARACTER NO BLANCO DEL MONTO EDITADO                      *
177000*    (INVOCADA DESDE 272-FORMATEAR-MONTO-CSV)                  *
177100*--------------------------------------------------------------*
177200 273-AVANZAR-PUNTERO-CSV SECTION.
177300     ADD 1 TO WKS-PUNTERO-CSV.
177400 273-AVANZAR-PUNTERO-CSV-E. EXIT.
177500
177600*EXPORTACION CSV DE LA CEDULA MENSUAL DEL ESCENARIO
177700*--------------------------------------------------------------*
177800*    EXPORTACION CSV DE LA CEDULA MENSUAL DEL ESCENARIO        *
177900*    ESCRIBE SIEMPRE LA LINEA DE ENCABEZADO, AUN CUANDO LA     *
178000*    TABLA MENSUAL ESTE VACIA (CERO RENGLONES)                 *
178100*--------------------------------------------------------------*
178200 280-EXPORTAR-CSV-MENSUAL SECTION.
178300*EL ENCABEZADO SE ESCRIBE SIEMPRE, AUN CON LA TABLA VACIA
178400     MOVE SPACES TO MNCS-LINEA-TEXTO
178500     MOVE "Month,Start Balance,Contributions,Interest,End Balance"
178600          TO MNCS-LINEA-TEXTO
178700     WRITE REG-MENSUAL-CSV
178800
178900     PERFORM 281-ESCRIBIR-DETALLE-CSV-MENSUAL
179000             THRU 281-ESCRIBIR-DETALLE-CSV-MENSUAL-E
179100             VARYING WKS-IX-MENSUAL FROM 1 BY 1
179200             UNTIL WKS-IX-MENSUAL > WKS-TOTAL-FILAS-MENSUAL.
179300 280-EXPORTAR-CSV-MENSUAL-E. EXIT.
179400
179500*--------------------------------------------------------------*
179600*    ESCRITURA DE UN RENGLON CSV DE LA CEDULA MENSUAL          *
179700*    PRIMER CAMPO ES LA ETIQUETA DEL MES SIN RELLENO DE        *
179800*    ESPACIOS A LA DERECHA; LOS CUATRO MONTOS SIGUIENTES SE    *
179900*    FORMATEAN SIN RELLENO CON DOS DECIMALES                   *
180000*--------------------------------------------------------------*
180100 281-ESCRIBIR-DETALLE-CSV-MENSUAL SECTION.
180200*RECORTA LOS ESPACIOS DE RELLENO A LA DERECHA DE LA
180300*ETIQUETA DEL MES ANTES DE ESCRIBIRLA EN EL CSV
180400     MOVE 20 TO WKS-LARGO-ETIQUETA
180500     PERFORM 283-RETROCEDER-LARGO THRU 283-RETROCEDER-LARGO-E
180600             UNTIL WKM-ETIQUETA(WKS-IX-MENSUAL)
180700                   (WKS-LARGO-ETIQUETA:1) NOT = SPACE
180800                OR WKS-LARGO-ETIQUETA <= 1
180900
181000*CAMPO 1: SALDO INICIAL DEL MES, SIN RELLENO, DOS DECIMALES
181100     MOVE WKM-SALDO-INICIAL(WKS-IX-MENSUAL) TO
181200          WKS-MONTO-A-FORMATEAR
181300     PERFORM 272-FORMATEAR-MONTO-CSV
181400             THRU 272-FORMATEAR-MONTO-CSV-E
181500     MOVE WKS-CAMPO-CSV TO WKS-CSV-CAMPO-1
181600
181700*CAMPO 2: APORTES DEL MES, SIN RELLENO, DOS DECIMALES
181800     MOVE WKM-APORTES(WKS-IX-MENSUAL) TO WKS-MONTO-A-FORMATEAR
181900     PERFORM 272-FORMATEAR-MONTO-CSV
182000             THRU 272-FORMATEAR-MONTO-CSV-E
182100     MOVE WKS-CAMPO-CSV TO WKS-CSV-CAMPO-2
182200
182300*CAMPO 3: INTERES DEL MES, SIN RELLENO, DOS DECIMALES
182400     MOVE WKM-INTERES(WKS-IX-MENSUAL) TO WKS-MONTO-A-FORMATEAR
182500     PERFORM 272-FORMATEAR-MONTO-CSV
182600             THRU 272-FORMATEAR-MONTO-CSV-E
182700     MOVE WKS-CAMPO-CSV TO WKS-CSV-CAMPO-3
182800
182900*CAMPO 4: SALDO FINAL DEL MES, SIN RELLENO, DOS DECIMALES
183000     MOVE WKM-SALDO-FINAL(WKS-IX-MENSUAL) TO WKS-MONTO-A-FORMATEAR
183100     PERFORM 272-FORMATEAR-MONTO-CSV
183200             THRU 272-FORMATEAR-MONTO-CSV-E
183300     MOVE WKS-CAMPO-CSV TO WKS-CSV-CAMPO-4
183400
183500*ARMA EL RENGLON CSV SEPARANDO LOS CAMPOS CON COMA
183600     MOVE SPACES TO MNCS-LINEA-TEXTO
183700     STRING WKM-ETIQUETA(WKS-IX-MENSUAL)(1:WKS-LARGO-ETIQUETA)
183800                                DELIMITED BY SIZE
183900            ","                 DELIMITED BY SIZE
184000            WKS-CSV-CAMPO-1     DELIMITED BY SPACE
184100            ","                 DELIMITED BY SIZE
184200            WKS-CSV-CAMPO-2     DELIMITED BY SPACE
184300            ","                 DELIMITED BY SIZE
184400            WKS-CSV-CAMPO-3     DELIMITED BY SPACE
184500            ","                 DELIMITED BY SIZE
184600            WKS-CSV-CAMPO-4     DELIMITED BY SPACE
184700       INTO MNCS-LINEA-TEXTO
184800     WRITE REG-MENSUAL-CSV.
184900 281-ESCRIBIR-DETALLE-CSV-MENSUAL-E. EXIT.
185000
185100*--------------------------------------------------------------*
185200*    RETROCEDE UNA POSICION EL LARGO DE LA ETIQUETA DEL MES    *
185300*    PARA RECORTAR LOS ESPACIOS DE RELLENO A LA DERECHA        *
185400*    (INVOCADA DESDE 281-ESCRIBIR-DETALLE-CSV-MENSUAL)         *
185500*--------------------------------------------------------------*
185600 283-RETROCEDER-LARGO SECTION.
185700     SUBTRACT 1 FROM WKS-LARGO-ETIQUETA.
185800 283-RETROCEDER-LARGO-E. EXIT.
185900
186000*ESCRIBE EL REGISTRO DE RECHAZO CON EL MOTIVO DE LA PRIMERA
186100*REGLA DE VALIDACION QUE FALLO
186200*--------------------------------------------------------------*
186300*    ESCRITURA DEL REGISTRO DE RECHAZO                         *
186400*    EL MOTIVO ESCRITO ES EL DE LA PRIMERA REGLA DE VALIDACION *
186500*    QUE FALLO; LAS REGLAS POSTERIORES NO SE EVALUAN           *
186600*--------------------------------------------------------------*
186700 290-ESCRIBIR-RECHAZO SECTION.
186800*COPIA EL ID DEL ESCENARIO Y EL MOTIVO DE RECHAZO
186900*AL REGISTRO DE SALIDA DE RECHFILE
187000     MOVE PIES-ID-ESCENARIO  TO PIRJ-ID-ESCENARIO
187100     MOVE WKS-MOTIVO-RECHAZO TO PIRJ-MOTIVO-RECHAZO
187200
187300     WRITE PIRJ-REGISTRO
187400
187500*ERROR DE E/S AL ESCRIBIR EL RECHAZO ABORTA LA CORRIDA
187600     IF FS-RECH NOT = 0
187700        DISPLAY "ERROR AL ESCRIBIR RECHFILE, FS = " FS-RECH
187800        MOVE 91 TO RETURN-CODE
187900        PERFORM 950-CERRAR-ARCHIVOS THRU 950-CERRAR-ARCHIVOS-E
188000        STOP RUN
188100     END-IF.
188200 290-ESCRIBIR-RECHAZO-E. EXIT.
188300
188400*CONTEO DE ESCENARIOS PROCESADOS Y RECHAZADOS AL FINAL DE CORRIDA
188500*--------------------------------------------------------------*
188600*    ESTADISTICAS DE CIERRE DE LA CORRIDA                      *
188700*    DESPLIEGA EL CONTEO DE ESCENARIOS LEIDOS, PROCESADOS      *
188800*    (VALIDOS) Y RECHAZADOS AL FINALIZAR EL JOB                *
188900*--------------------------------------------------------------*
189000 900-ESTADISTICAS SECTION.
189100*ENCABEZADO DEL BLOQUE DE ESTADISTICAS
189200     DISPLAY
189300     "**********************************************************"
189400     DISPLAY
189500     "*                  E S T A D I S T I C A S               *"
189600     DISPLAY
189700     "**********************************************************"
189800
189900*TOTAL DE ESCENARIOS LEIDOS DEL ARCHIVO DE ENTRADA
190000     MOVE ZEROS                    TO WKS-MASK
190100     MOVE WKS-ESCENARIOS-LEIDOS    TO WKS-MASK
190200     DISPLAY
190300     "TOTAL ESCENARIOS LEIDOS                  :" WKS-MASK
190400
190500*TOTAL DE ESCENARIOS QUE PASARON TODAS LAS VALIDACIONES
190600     MOVE ZEROS                    TO WKS-MASK
190700     MOVE WKS-ESCENARIOS-PROCESADOS TO WKS-MASK
190800     DISPLAY
190900     "TOTAL ESCENARIOS PROCESADOS (VALIDOS)    :" WKS-MASK
191000
191100*TOTAL DE ESCENARIOS QUE FALLARON ALGUNA VALIDACION
191200     MOVE ZEROS                    TO WKS-MASK
191300     MOVE WKS-ESCENARIOS-RECHAZADOS TO WKS-MASK
191400     DISPLAY
191500     "TOTAL ESCENARIOS RECHAZADOS              :" WKS-MASK
191600
191700     DISPLAY
191800     "**********************************************************".
191900 900-ESTADISTICAS-E. EXIT.
192000
192100*--------------------------------------------------------------*
192200*    CIERRE DE TODOS LOS ARCHIVOS DE LA CORRIDA                *
192300*    SE INVOCA AL FINAL NORMAL DEL JOB Y TAMBIEN DESDE LAS     *
192400*    RUTINAS DE ABORTO POR ERROR DE E/S                        *
192500*--------------------------------------------------------------*
192600 950-CERRAR-ARCHIVOS SECTION.
192700*CIERRA LOS SEIS ARCHIVOS ABIERTOS POR LA CORRIDA
192800     CLOSE ESCN-FILE, RESM-FILE, ANUAL-CSV, MENS-CSV, REPT-FILE,
192900           RECH-FILE.
193000 950-CERRAR-ARCHIVOS-E. EXIT.
